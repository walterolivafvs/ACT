000010******************************************************************
000020* PROGRAMA: ACTRES
000030* FINALIDADE: MONTA O RELATORIO EXECUTIVO MENSAL (SEMAFORO DE
000040*             PRAZOS) A PARTIR DO RESUMO DE EXECUCAO GRAVADO
000050*             PELO ACTMON.
000060* Tectonics: cobc
000070* ROTEIRO: ABRE E LE O UNICO REGISTRO DO RESUMO-EXECUCAO, MONTA O
000080* ASSUNTO DO E-MAIL (P210) E O CORPO DO RELATORIO COM O SEMAFORO
000090* DE PRAZOS (P220), GRAVA TUDO EM RELATORIO-RESUMO E ENCERRA. NAO
000100* FAZ NENHUM CALCULO DE DATA NEM CLASSIFICACAO - ISSO JA VEM FEITO
000110* DO ACTMON; ESTE PROGRAMA SO FORMATA O QUE RECEBE.
000120******************************************************************
000130* MAPA DE ARQUIVOS
000140*   RESUMO-EXECUCAO   ENTRADA - UM UNICO REGISTRO, GRAVADO PELO
000150*                      ACTMON (COPY FD-ACRES).
000160*   RELATORIO-RESUMO  SAIDA   - TEXTO PRONTO PARA O SCRIPT DE
000170*                      ENVIO DE E-MAIL ANEXAR/COLAR NO CORPO.
000180******************************************************************
000190* GLOSSARIO DE PARAGRAFOS (ORDEM DE LEITURA DO FONTE)
000200*   P100 INICIALIZA / P120 ABRE ARQUIVOS
000210*   P200 PROCESSA (CHAMA P210/P220) / P215/P216 TRACE (CR-5341)
000220*   P210 MONTA ASSUNTO DO E-MAIL
000230*   P220 MONTA CORPO (CHAMA P221 A P230, P260)
000240*   P221 TITULO / P222 LINHA BRANCA / P223 DATA / P224 CABECALHO
000250*   P225/226/227 SEMAFORO (VERDE/AMARELO/VERMELHO)
000260*   P228 VENCIDO / P229 SEM DATA / P230 OBSERVACAO DE RODAPE
000270*   P260 MENOR PRAZO
000280*   P800/P810 FORMATA NUMERO SEM SINAL / P820 FORMATA COM SINAL
000290*   P900 ENCERRAMENTO
000300******************************************************************
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID. ACTRES.
000340 AUTHOR. JOAO C MARQUES.
000350 INSTALLATION. DIVISAO DE INFORMATICA - DEPTO COOP TECNICA.
000360 DATE-WRITTEN. 02/11/1992.
000370 DATE-COMPILED.
000380 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO DEPARTAMENTO.
000390******************************************************************
000400* HISTORICO DE MANUTENCAO
000410*   02/11/1992 JCM CR-1206 PROGRAMA ORIGINAL - MONTA O CORPO DO
000420*                          RELATORIO A PARTIR DO RESUMO GRAVADO
000430*                          PELO ACTMON.
000440*   14/03/1994 RPS CR-1341 INCLUIDAS AS LINHAS CONDICIONAIS DE
000450*                          VENCIDO E SEM DATA.
000460*   05/06/1996 MCS CR-1469 PADRONIZACAO DOS ROTULOS DE COR DO
000470*                          SEMAFORO EM TOKENS ENTRE COLCHETES
000480*                          (TERMINAL SEM SUPORTE A COR).
000490*   12/01/1998 JCM CR-1901 LEVANTAMENTO ANO 2000 - SEM CAMPOS DE
000500*                          DATA COM 2 DIGITOS NESTE PROGRAMA.
000510*   02/03/1999 JCM CR-1956 ANO 2000 - NENHUM AJUSTE NECESSARIO,
000520*                          A DATA JA VEM FORMATADA DO ACTMON.
000530*   17/10/2003 VHS CR-2391 INCLUIDA A LINHA DO MENOR PRAZO, COM
000540*                          TEXTO DE SUBSTITUICAO QUANDO O
000550*                          IDENTIFICADOR VEM EM BRANCO.
000560*   09/09/2011 DSF CR-3103 CONTADORES PASSAM A SER IMPRESSOS SEM
000570*                          ZEROS A ESQUERDA (ROTINA P800).
000580*   14/02/2022 DSF CR-5341 INCLUIDA ROTINA DE TRACE (CHAVE UPSI-0)CR-5341 
000590*                          PARA CONFERIR A SOMA DOS 9 CONTADORES
000600*                          DO RESUMO CONTRA O TOTAL DE LIDOS.
000610******************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     UPSI-0 ON STATUS IS WS-TRACE-ATIVO.
000690*MESMA CONVENCAO DO ACTMON - UPSI-0 LIGA O TRACE DE CONFERENCIA
000700*(CR-5341); AS DEMAIS SETE POSICOES DO INTERRUPTOR NAO TEM USO AQUI.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT RESUMO-EXECUCAO ASSIGN TO "RESUMOEX"
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         ACCESS MODE IS SEQUENTIAL
000770         FILE STATUS IS WS-FS-RES.
000780*MESMO NOME LOGICO GRAVADO PELO ACTMON - OS DOIS PROGRAMAS TEM QUE
000790*APONTAR PARA O MESMO ARQUIVO FISICO NO JCL/SCRIPT DE EXECUCAO.
000800
000810     SELECT RELATORIO-RESUMO ASSIGN TO "RELRESU"
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS WS-FS-REL.
000850*ARQUIVO DE SAIDA TEXTO SIMPLES - SEM LAYOUT FIXO POR CAMPO, CADA
000860*LINHA E MONTADA LIVREMENTE NOS PARAGRAFOS P22x.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900
000910*MESMO LAYOUT COMPARTILHADO QUE O ACTMON GRAVA (COPY FD-ACRES,
000920*CR-4471) - UM UNICO REGISTRO POR EXECUCAO.
000930 FD  RESUMO-EXECUCAO.
000940     COPY FD-ACRES.
000950
000960*SAIDA EM TEXTO SIMPLES, PRONTA PARA SER ANEXADA/COLADA NO CORPO
000970*DO E-MAIL PELO SCRIPT DE ENVIO (FORA DO ESCOPO DESTE PROGRAMA).
000980 FD  RELATORIO-RESUMO.
000990 01  REG-RELATORIO-RESUMO        PIC X(132).
001000
001010 WORKING-STORAGE SECTION.
001020*-----------------------------------------------------------------
001030* LINHA DE IMPRESSAO DO RELATORIO, COM DUAS VISOES PARA MONTAGEM
001040*-----------------------------------------------------------------
001050*A VISAO WS-LINHA-ASSUNTO MONTA O ASSUNTO DO E-MAIL; A VISAO
001060*WS-LINHA-CORPO MONTA CADA LINHA DO SEMAFORO COM A TAG DE COR NA
001070*FRENTE E O TEXTO DA LINHA DEPOIS.
001080 01  WS-LINHA-REL                 PIC X(132) VALUE SPACES.
001090 01  WS-LINHA-ASSUNTO REDEFINES WS-LINHA-REL.
001100     03 WS-LA-PREFIXO              PIC X(60).
001110     03 WS-LA-RESTO                PIC X(72).
001120 01  WS-LINHA-CORPO REDEFINES WS-LINHA-REL.
001130     03 WS-LC-TAG                  PIC X(11).
001140     03 WS-LC-TEXTO                 PIC X(121).
001150*A TAG DE COR SEMPRE OCUPA AS PRIMEIRAS 11 POSICOES, SEJA QUAL FOR
001160*A LARGURA REAL DO TOKEN - O RESTO DA LINHA FICA EM WS-LC-TEXTO.
001170
001180*AS QUATRO CORES DO SEMAFORO (CR-1469) - SEMPRE EM TOKENS ENTRE
001190*COLCHETES, NUNCA EM CODIGO DE ESCAPE ANSI.
001200 77  WS-TAG-VERDE                 PIC X(07) VALUE "[VERDE]".
001210 77  WS-TAG-AMARELO               PIC X(09) VALUE "[AMARELO]".
001220 77  WS-TAG-VERMELHO              PIC X(10) VALUE "[VERMELHO]".
001230 77  WS-TAG-CINZA                 PIC X(07) VALUE "[CINZA]".
001240*CINZA NAO E BEM UMA COR DE PRAZO - SINALIZA PROBLEMA DE CADASTRO
001250*(DATA NAO RECONHECIDA), DIFERENTE DAS OUTRAS TRES, QUE SAO PRAZO.
001260
001270*-----------------------------------------------------------------
001280* FORMATACAO DE CONTADORES SEM ZEROS A ESQUERDA (CR-3103)
001290*-----------------------------------------------------------------
001300*CAMPOS DE TRABALHO DE P800-FORMATA-NUMERO (CONTADOR SEM SINAL).
001310 01  WS-NUM-ENTRADA                PIC 9(05) VALUE ZERO.
001320 01  WS-NUM-EDITADO                PIC Z(4)9.
001330 01  WS-NUM-SAIDA                  PIC X(05) VALUE SPACES.
001340 01  WS-NUM-POS                    PIC 9(02) COMP VALUE ZERO.
001350*POSICAO DO PRIMEIRO CARACTER NAO-BRANCO ENCONTRADO PELO PERFORM
001360*VARYING DE P800 - USADA PARA RECORTAR SO O NUMERO SIGNIFICATIVO.
001370
001380*CAMPOS DE TRABALHO DE P820-FORMATA-SINAL (MENOR PRAZO, COM SINAL).
001390 01  WS-SNUM-ENTRADA                PIC S9(07) VALUE ZERO.
001400 01  WS-SNUM-EDITADO                PIC -(6)9.
001410 01  WS-SNUM-SAIDA                  PIC X(07) VALUE SPACES.
001420 01  WS-SNUM-POS                    PIC 9(02) COMP VALUE ZERO.
001430*MESMO PAPEL DE WS-NUM-POS, SO QUE PARA O CAMPO COM SINAL (MENOR
001440*PRAZO) TRATADO EM P820.
001450
001460*CONTADORES JA FORMATADOS (SEM ZEROS A ESQUERDA) PARA O ASSUNTO
001470*DO E-MAIL.
001480 01  WS-ASSUNTO-AL180               PIC X(05) VALUE SPACES.
001490*RECEBE A SAIDA DE P800-FORMATA-NUMERO PARA O CONTADOR DE 180 DIAS
001500*ANTES DE ENTRAR NO STRING DO ASSUNTO.
001510 01  WS-ASSUNTO-CRIT60              PIC X(05) VALUE SPACES.
001520*MESMO PAPEL DE WS-ASSUNTO-AL180, PARA O CONTADOR DE 60 DIAS.
001530 01  WS-MENOR-IDENT-TXT             PIC X(40) VALUE SPACES.
001540*RECEBE O TEXTO SUBSTITUTO "(SEM IDENTIFICACAO)" QUANDO O CAMPO
001550*ORIGINAL VEM EM BRANCO DO RESUMO-EXECUCAO (VER P260).
001560
001570*FILE STATUS DOS DOIS ARQUIVOS DO PROGRAMA.
001580 01  WS-FS-RES                    PIC X(02) VALUE SPACES.
001590 01  WS-FS-REL                    PIC X(02) VALUE SPACES.
001600*LIGADO PELO UPSI-0, MESMA CONVENCAO DO ACTMON (CR-5341).
001610 01  WS-TRACE-ATIVO               PIC X(01) VALUE "N".
001620     88 WS-TRACE-LIGADO           VALUE "S" FALSE "N".
001630
001640 01  WS-IX                         PIC 9(02) COMP VALUE ZERO.     CR-5341 
001650*INDICE DO PERFORM VARYING DE P215 - PERCORRE AS 9 POSICOES DA
001660*VISAO EM TABELA RES-CONTADOR-VALOR (COPY FD-ACRES, CR-3356).
001670 01  WS-SOMA-CONTADORES            PIC 9(07) COMP VALUE ZERO.     CR-5341
001680*ACUMULADOR DO TRACE - SO TEM SENTIDO QUANDO WS-TRACE-LIGADO; NAS
001690*EXECUCOES NORMAIS FICA ZERADO E NUNCA E EXIBIDO.
001700
001710******************************************************************
001720* NOTAS DE NEGOCIO
001730******************************************************************
001740* GLOSSARIO DE VALORES DE FILE STATUS USADOS NESTE FONTE
001750*   "00" OPERACAO OK
001760*   "10" ARQUIVO DE ENTRADA NAO ENCONTRADO (RESUMO-EXECUCAO)
001770*   OS DEMAIS VALORES NAO SAO TRATADOS EXPLICITAMENTE - QUALQUER
001780*   OUTRO STATUS CAI NO MESMO RAMO DE ERRO DE P120 (IF NOT = "00").
001790******************************************************************
001800* NOTAS SOBRE O AMBIENTE DE EXECUCAO
001810*   PROGRAMA DISPARADO PELO MESMO AGENDADOR NOTURNO QUE CHAMA O
001820*   ACTMON, SEMPRE DEPOIS DELE - NUNCA EM PARALELO, POIS LE O
001830*   ARQUIVO QUE O ACTMON ACABOU DE GRAVAR.
001840*   A SAIDA (RELATORIO-RESUMO) E CONSUMIDA POR UM SCRIPT EXTERNO DE
001850*   ENVIO DE E-MAIL, FORA DO ESCOPO DESTE FONTE.
001860******************************************************************
001870*   O SEMAFORO TEM TRES FAIXAS (CONFORTAVEL/ALERTA/CRITICO) MAIS
001880*   DUAS LINHAS CONDICIONAIS (VENCIDO/SEM DATA) QUE SO APARECEM
001890*   QUANDO HA PELO MENOS UM REGISTRO NA SITUACAO (CR-1341) - NAO
001900*   FAZ SENTIDO POLUIR O RELATORIO COM UMA LINHA "VENCIDO: 0" EM
001910*   TODO MES.
001920*   A LINHA DE MENOR PRAZO (CR-2391) SO APARECE QUANDO O ACTMON
001930*   ENCONTROU ALGUM REGISTRO COM DATA RECONHECIDA NA EXECUCAO.
001940******************************************************************
001950 PROCEDURE DIVISION.
001960
001970 MAIN-PROCEDURE.
001980*FLUXO SIMPLES: ABRE OS ARQUIVOS, MONTA O ASSUNTO E O CORPO DO
001990*RELATORIO E ENCERRA - SO EXISTE UM REGISTRO NO RESUMO DE ENTRADA.
002000     PERFORM P100-INICIO   THRU P100-INICIO-FIM.
002010     PERFORM P200-PROCESSA THRU P200-PROCESSA-FIM.
002020     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
002030 MAIN-PROCEDURE-FIM.
002040
002050*-----------------------------------------------------------------
002060 P100-INICIO.
002070*-----------------------------------------------------------------
002080*NAO HA NADA A ZERAR AQUI ALEM DO QUE JA VEM COM VALUE NA DATA
002090*DIVISION - O UNICO ARQUIVO DE ENTRADA E O RESUMO GRAVADO PELO
002100*ACTMON NO FIM DA SUA EXECUCAO.
002110     DISPLAY "ACTRES - INICIO DO PROCESSAMENTO.".
002120*O DISPLAY DE INICIO/FIM AJUDA A LOCALIZAR ESTE TRECHO NO LOG
002130*COMBINADO DA CADEIA DE JOBS DA NOITE, JUNTO COM O ACTMON.
002140     PERFORM P120-ABRE-ARQUIVOS THRU P120-ABRE-ARQUIVOS-FIM.
002150 P100-INICIO-FIM.
002160
002170*-----------------------------------------------------------------
002180 P120-ABRE-ARQUIVOS.
002190*-----------------------------------------------------------------
002200*SE O RESUMO NAO EXISTIR, O ACTMON AINDA NAO RODOU NESTE MES (OU
002210*FALHOU) - ACTRES NAO TEM COMO MONTAR RELATORIO NENHUM NESSE CASO.
002220     OPEN INPUT RESUMO-EXECUCAO.
002230*SO ABRE A SAIDA (RELATORIO-RESUMO) DEPOIS DE CONFIRMAR QUE O
002240*RESUMO DE ENTRADA ABRIU SEM ERRO - EVITA GERAR RELATORIO VAZIO.
002250     IF WS-FS-RES NOT = "00"
002260         PERFORM P800-ERRO THRU P800-ERRO-FIM
002270     ELSE
002280         READ RESUMO-EXECUCAO
002290*LEITURA UNICA - NAO HA LACO PERFORM...UNTIL EOF PORQUE O RESUMO
002300*SEMPRE TEM EXATAMENTE UM REGISTRO POR EXECUCAO DO ACTMON.
002310         OPEN OUTPUT RELATORIO-RESUMO
002320     END-IF.
002330 P120-ABRE-ARQUIVOS-FIM.
002340
002350*-----------------------------------------------------------------
002360 P200-PROCESSA.
002370*-----------------------------------------------------------------
002380*O RESUMO-EXECUCAO TEM UM SO REGISTRO POR EXECUCAO DO ACTMON (JA
002390*LIDO EM P120); POR ISSO NAO HA LACO DE LEITURA AQUI, SO A
002400*MONTAGEM DO ASSUNTO DO E-MAIL E DO CORPO DO RELATORIO.
002410     IF WS-TRACE-LIGADO
002420         PERFORM P215-SOMA-CONTADORES                             CR-5341 
002430                 THRU P215-SOMA-CONTADORES-FIM                    CR-5341 
002440     END-IF.
002450     PERFORM P210-MONTA-ASSUNTO THRU P210-MONTA-ASSUNTO-FIM.
002460     PERFORM P220-MONTA-CORPO   THRU P220-MONTA-CORPO-FIM.
002470     CLOSE RESUMO-EXECUCAO RELATORIO-RESUMO.
002480 P200-PROCESSA-FIM.
002490
002500*-----------------------------------------------------------------
002510 P215-SOMA-CONTADORES.                                            CR-5341 
002520*-----------------------------------------------------------------
002530*MESMA ROTINA DE CONFERENCIA QUE EXISTE NO ACTMON (CR-5340) -
002540*REPETIDA AQUI PORQUE ACTRES TEM SEU PROPRIO ACESSO AO RESUMO.
002550*TRACE DE CONFERENCIA (UPSI-0 LIGADA): SOMA OS 9 CONTADORES DO
002560*RESUMO PELA VISAO EM TABELA DA COPY FD-ACRES E CONFERE COM O
002570*TOTAL DE REGISTROS LIDOS PELO ACTMON.
002580     MOVE ZERO TO WS-SOMA-CONTADORES.                             CR-5341 
002590     PERFORM P216-ACUMULA-CONTADOR THRU P216-ACUMULA-CONTADOR-FIM CR-5341 
002600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 9.
002610     DISPLAY "ACTRES - TRACE SOMA-CONTADORES=" WS-SOMA-CONTADORES.CR-5341 
002620 P215-SOMA-CONTADORES-FIM.                                        CR-5341 
002630
002640*-----------------------------------------------------------------
002650 P216-ACUMULA-CONTADOR.                                           CR-5341 
002660*-----------------------------------------------------------------
002670*SOMA UM DOS 9 CONTADORES DA VISAO EM TABELA (RES-CONTADOR-VALOR).
002680     ADD RES-CONTADOR-VALOR(WS-IX) TO WS-SOMA-CONTADORES.         CR-5341 
002690 P216-ACUMULA-CONTADOR-FIM.                                       CR-5341 
002700
002710*-----------------------------------------------------------------
002720 P210-MONTA-ASSUNTO.
002730*-----------------------------------------------------------------
002740*O ASSUNTO DO E-MAIL RESUME EM UMA LINHA OS DOIS CONTADORES MAIS
002750*IMPORTANTES (180 DIAS E 60 DIAS) PARA QUEM SO LE O TITULO.
002760     MOVE RES-CNT-ALERTA-180 TO WS-NUM-ENTRADA.
002770*OS MESMOS DOIS CONTADORES (180/60) QUE VAO PARA O ASSUNTO SAO
002780*REPETIDOS NO CORPO PELOS PARAGRAFOS P226/P227, MAS FORMATADOS
002790*DE NOVO CADA VEZ - WS-NUM-ENTRADA NAO GUARDA VALOR ENTRE USOS.
002800     PERFORM P800-FORMATA-NUMERO THRU P800-FORMATA-NUMERO-FIM.
002810     MOVE WS-NUM-SAIDA TO WS-ASSUNTO-AL180.
002820     MOVE RES-CNT-CRITICO-60 TO WS-NUM-ENTRADA.
002830     PERFORM P800-FORMATA-NUMERO THRU P800-FORMATA-NUMERO-FIM.
002840     MOVE WS-NUM-SAIDA TO WS-ASSUNTO-CRIT60.
002850     MOVE SPACES TO WS-LINHA-REL.
002860     STRING "ACTs/Convênios — Monitoramento mensal ("
002870*O EM-DASH (—) E O BULLET (•) USADOS NESTE PROGRAMA SAO OS MESMOS
002880*CARACTERES DO TEMPLATE ORIGINAL DO ASSUNTO, MANTIDOS DESDE O
002890*CR-1206 PARA NAO QUEBRAR FILTROS DE E-MAIL JA CONFIGURADOS.
002900                 DELIMITED BY SIZE
002910             RES-DATA-EXECUCAO      DELIMITED BY SIZE
002920             ")"                    DELIMITED BY SIZE
002930         INTO WS-LA-PREFIXO.
002940     STRING " | 180d:"              DELIMITED BY SIZE
002950             WS-ASSUNTO-AL180        DELIMITED BY SPACE
002960             " • 60d:"                DELIMITED BY SIZE
002970             WS-ASSUNTO-CRIT60       DELIMITED BY SPACE
002980         INTO WS-LA-RESTO.
002990     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
003000 P210-MONTA-ASSUNTO-FIM.
003010
003020*-----------------------------------------------------------------
003030 P220-MONTA-CORPO.
003040*-----------------------------------------------------------------
003050*AS LINHAS DE VENCIDO E SEM-DATA SO ENTRAM NO CORPO QUANDO HA PELO
003060*MENOS UM REGISTRO NESSA SITUACAO (CR-1341) - RELATORIO LIMPO NOS
003070*MESES EM QUE TUDO ESTA EM DIA.
003080     PERFORM P221-LINHA-TITULO  THRU P221-LINHA-TITULO-FIM.
003090*A ORDEM DOS PERFORM ABAIXO E A ORDEM EXATA DAS LINHAS NO CORPO DO
003100*RELATORIO - QUALQUER REORDENACAO AQUI MUDA O LAYOUT VISIVEL.
003110     PERFORM P222-LINHA-BRANCO  THRU P222-LINHA-BRANCO-FIM.
003120     PERFORM P223-LINHA-DATA    THRU P223-LINHA-DATA-FIM.
003130     PERFORM P222-LINHA-BRANCO  THRU P222-LINHA-BRANCO-FIM.
003140     PERFORM P224-LINHA-SEMAFORO THRU P224-LINHA-SEMAFORO-FIM.
003150     PERFORM P225-LINHA-CONFORTAVEL
003160                             THRU P225-LINHA-CONFORTAVEL-FIM.
003170     PERFORM P226-LINHA-ALERTA  THRU P226-LINHA-ALERTA-FIM.
003180     PERFORM P227-LINHA-CRITICO THRU P227-LINHA-CRITICO-FIM.
003190     IF RES-CNT-VENCIDO > ZERO
003200         PERFORM P228-LINHA-VENCIDO THRU P228-LINHA-VENCIDO-FIM
003210     END-IF.
003220     IF RES-CNT-SEM-DATA > ZERO
003230         PERFORM P229-LINHA-SEM-DATA THRU P229-LINHA-SEM-DATA-FIM
003240     END-IF.
003250     IF RES-TEM-MENOR-PRAZO
003260*RES-TEM-MENOR-PRAZO (88-LEVEL DA COPY FD-ACRES) SO E FALSO QUANDO
003270*NENHUM REGISTRO DA EXECUCAO TINHA DATA DE TERMINO RECONHECIDA.
003280         PERFORM P222-LINHA-BRANCO THRU P222-LINHA-BRANCO-FIM
003290         PERFORM P260-LINHA-MENOR-PRAZO
003300                                   THRU P260-LINHA-MENOR-PRAZO-FIM
003310     END-IF.
003320     PERFORM P222-LINHA-BRANCO  THRU P222-LINHA-BRANCO-FIM.
003330     PERFORM P230-LINHA-OBSERVACAO THRU P230-LINHA-OBSERVACAO-FIM.
003340 P220-MONTA-CORPO-FIM.
003350
003360*-----------------------------------------------------------------
003370 P221-LINHA-TITULO.
003380*-----------------------------------------------------------------
003390*TITULO FIXO DO RELATORIO, SEM DADOS VARIAVEIS.
003400     MOVE SPACES TO WS-LINHA-REL.
003410     STRING "Relatório mensal de monitoramento de ACTs/Convênios "
003420*TITULO FIXO DESDE O PROGRAMA ORIGINAL (CR-1206) - NUNCA FOI
003430*ALTERADO EM NENHUMA DAS MANUTENCOES POSTERIORES.
003440                 DELIMITED BY SIZE
003450            "(execução automática)" DELIMITED BY SIZE
003460         INTO WS-LINHA-REL.
003470     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
003480 P221-LINHA-TITULO-FIM.
003490
003500*-----------------------------------------------------------------
003510 P222-LINHA-BRANCO.
003520*-----------------------------------------------------------------
003530*LINHA EM BRANCO, USADA VARIAS VEZES PARA SEPARAR SECOES DO CORPO.
003540     MOVE SPACES TO WS-LINHA-REL.
003550     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
003560 P222-LINHA-BRANCO-FIM.
003570
003580*-----------------------------------------------------------------
003590 P223-LINHA-DATA.
003600*-----------------------------------------------------------------
003610*DATA DE EXECUCAO JA VEM FORMATADA (AAAA-MM-DD) DO RESUMO GRAVADO
003620*PELO ACTMON - NAO HA CONVERSAO DE DATA NESTE PROGRAMA.
003630     MOVE SPACES TO WS-LINHA-REL.
003640     STRING "Data de execução: " DELIMITED BY SIZE
003650            RES-DATA-EXECUCAO    DELIMITED BY SIZE
003660         INTO WS-LINHA-REL.
003670     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
003680 P223-LINHA-DATA-FIM.
003690
003700*-----------------------------------------------------------------
003710 P224-LINHA-SEMAFORO.
003720*-----------------------------------------------------------------
003730*CABECALHO DA SECAO DO SEMAFORO, QUE COMECA NA LINHA SEGUINTE.
003740     MOVE SPACES TO WS-LINHA-REL.
003750     MOVE "SEMÁFORO DE PRAZOS (vigência/termino):"
003760*UNICO MOVE DIRETO DE LITERAL PARA WS-LINHA-REL NESTE PROGRAMA -
003770*OS DEMAIS CABECALHOS USAM STRING PORQUE TEM DADO VARIAVEL.
003780         TO WS-LINHA-REL.
003790     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
003800 P224-LINHA-SEMAFORO-FIM.
003810
003820*-----------------------------------------------------------------
003830 P225-LINHA-CONFORTAVEL.
003840*-----------------------------------------------------------------
003850*COR VERDE (CR-1469) - TOKEN ENTRE COLCHETES PORQUE O TERMINAL DE
003860*DESTINO NAO TEM SUPORTE A COR ANSI.
003870     MOVE RES-CNT-CONFORTAVEL TO WS-NUM-ENTRADA.
003880*CADA UMA DAS CINCO LINHAS DE CONTADOR (P225 A P229) REPETE O MESMO
003890*PADRAO: FORMATA O NUMERO, MONTA A TAG DE COR, MONTA O TEXTO.
003900     PERFORM P800-FORMATA-NUMERO THRU P800-FORMATA-NUMERO-FIM.
003910     MOVE SPACES TO WS-LINHA-REL.
003920     MOVE WS-TAG-VERDE TO WS-LC-TAG.
003930     STRING " Confortável (>180 dias): " DELIMITED BY SIZE
003940            WS-NUM-SAIDA                 DELIMITED BY SPACE
003950         INTO WS-LC-TEXTO.
003960     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
003970 P225-LINHA-CONFORTAVEL-FIM.
003980
003990*-----------------------------------------------------------------
004000 P226-LINHA-ALERTA.
004010*-----------------------------------------------------------------
004020*COR AMARELA (CR-1469) - FAIXA DE 61 A 180 DIAS.
004030     MOVE RES-CNT-ALERTA-180 TO WS-NUM-ENTRADA.
004040     PERFORM P800-FORMATA-NUMERO THRU P800-FORMATA-NUMERO-FIM.
004050     MOVE SPACES TO WS-LINHA-REL.
004060     MOVE WS-TAG-AMARELO TO WS-LC-TAG.
004070     STRING " Alerta (61–180 dias): " DELIMITED BY SIZE
004080            WS-NUM-SAIDA              DELIMITED BY SPACE
004090         INTO WS-LC-TEXTO.
004100     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
004110 P226-LINHA-ALERTA-FIM.
004120
004130*-----------------------------------------------------------------
004140 P227-LINHA-CRITICO.
004150*-----------------------------------------------------------------
004160*COR VERMELHA (CR-1469) - FAIXA DE 0 A 60 DIAS.
004170     MOVE RES-CNT-CRITICO-60 TO WS-NUM-ENTRADA.
004180     PERFORM P800-FORMATA-NUMERO THRU P800-FORMATA-NUMERO-FIM.
004190     MOVE SPACES TO WS-LINHA-REL.
004200     MOVE WS-TAG-VERMELHO TO WS-LC-TAG.
004210     STRING " Crítico (0–60 dias): " DELIMITED BY SIZE
004220            WS-NUM-SAIDA             DELIMITED BY SPACE
004230         INTO WS-LC-TEXTO.
004240     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
004250 P227-LINHA-CRITICO-FIM.
004260
004270*-----------------------------------------------------------------
004280 P228-LINHA-VENCIDO.
004290*-----------------------------------------------------------------
004300*MESMA COR VERMELHA DO CRITICO - VENCIDO E AINDA MAIS GRAVE, MAS O
004310*SEMAFORO SO TEM TRES CORES (CR-1341).
004320     MOVE RES-CNT-VENCIDO TO WS-NUM-ENTRADA.
004330     PERFORM P800-FORMATA-NUMERO THRU P800-FORMATA-NUMERO-FIM.
004340     MOVE SPACES TO WS-LINHA-REL.
004350     MOVE WS-TAG-VERMELHO TO WS-LC-TAG.
004360     STRING " Vencido (<0 dias): " DELIMITED BY SIZE
004370            WS-NUM-SAIDA           DELIMITED BY SPACE
004380         INTO WS-LC-TEXTO.
004390     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
004400 P228-LINHA-VENCIDO-FIM.
004410
004420*-----------------------------------------------------------------
004430 P229-LINHA-SEM-DATA.
004440*-----------------------------------------------------------------
004450*COR CINZA - NAO E PROPRIAMENTE UM PRAZO, E UM PROBLEMA DE
004460*CADASTRO QUE PRECISA SER CORRIGIDO NA ORIGEM.
004470     MOVE RES-CNT-SEM-DATA TO WS-NUM-ENTRADA.
004480     PERFORM P800-FORMATA-NUMERO THRU P800-FORMATA-NUMERO-FIM.
004490     MOVE SPACES TO WS-LINHA-REL.
004500     MOVE WS-TAG-CINZA TO WS-LC-TAG.
004510     STRING " Sem data (inconsistência cadastral): "
004520                 DELIMITED BY SIZE
004530            WS-NUM-SAIDA             DELIMITED BY SPACE
004540         INTO WS-LC-TEXTO.
004550     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
004560 P229-LINHA-SEM-DATA-FIM.
004570
004580*-----------------------------------------------------------------
004590 P230-LINHA-OBSERVACAO.
004600*-----------------------------------------------------------------
004610*RODAPE FIXO, LEMBRANDO QUE O RELATORIO E GERADO AUTOMATICAMENTE.
004620     MOVE SPACES TO WS-LINHA-REL.
004630     STRING "Este relatório é recalculado automaticamente a cada "
004640                 DELIMITED BY SIZE
004650            "execução mensal do monitoramento."
004660                 DELIMITED BY SIZE
004670         INTO WS-LINHA-REL.
004680     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
004690 P230-LINHA-OBSERVACAO-FIM.
004700
004710*-----------------------------------------------------------------
004720 P260-LINHA-MENOR-PRAZO.
004730*-----------------------------------------------------------------
004740*DESTACA O INSTRUMENTO MAIS URGENTE DA EXECUCAO (CR-2391); SE O
004750*IDENTIFICADOR VIER EM BRANCO, USA UM TEXTO SUBSTITUTO PARA NAO
004760*IMPRIMIR A LINHA VAZIA.
004770     MOVE RES-MENOR-PRAZO-DIAS TO WS-SNUM-ENTRADA.
004780*O CAMPO E COPIADO PARA UMA AREA SINALIZADA PROPRIA (WS-SNUM-*)
004790*PORQUE P800-FORMATA-NUMERO SO TRATA CAMPO SEM SINAL.
004800     PERFORM P820-FORMATA-SINAL THRU P820-FORMATA-SINAL-FIM.
004810     IF RES-MENOR-PRAZO-IDENT = SPACES
004820         MOVE "(sem identificação)" TO WS-MENOR-IDENT-TXT
004830     ELSE
004840         MOVE RES-MENOR-PRAZO-IDENT TO WS-MENOR-IDENT-TXT
004850     END-IF.
004860     MOVE SPACES TO WS-LINHA-REL.
004870     STRING "Menor prazo atual: "    DELIMITED BY SIZE
004880            WS-SNUM-SAIDA            DELIMITED BY SPACE
004890            " dia(s) — "             DELIMITED BY SIZE
004900            WS-MENOR-IDENT-TXT       DELIMITED BY SPACE
004910         INTO WS-LINHA-REL.
004920     WRITE REG-RELATORIO-RESUMO FROM WS-LINHA-REL.
004930 P260-LINHA-MENOR-PRAZO-FIM.
004940
004950*-----------------------------------------------------------------
004960 P800-FORMATA-NUMERO.
004970*-----------------------------------------------------------------
004980*SEM FUNCTION INTRINSECA NESTE DIALETO: EDITA COM PIC Z(4)9 E
004990*PROCURA O PRIMEIRO CARACTER NAO-BRANCO PARA CORTAR O RESTO.
005000*REMOVE ZEROS A ESQUERDA DE UM CONTADOR 9(05), SEM USAR FUNCTION
005010     MOVE WS-NUM-ENTRADA TO WS-NUM-EDITADO.
005020*A MASCARA Z(4)9 SUBSTITUI OS ZEROS A ESQUERDA POR ESPACO - O
005030*PERFORM VARYING ABAIXO PROCURA ONDE O ESPACO TERMINA.
005040     PERFORM P810-NOOP THRU P810-NOOP-FIM
005050         VARYING WS-NUM-POS FROM 1 BY 1
005060         UNTIL WS-NUM-POS > 5 OR
005070               WS-NUM-EDITADO(WS-NUM-POS:1) NOT = SPACE.
005080     MOVE SPACES TO WS-NUM-SAIDA.
005090     MOVE WS-NUM-EDITADO(WS-NUM-POS:6 - WS-NUM-POS)
005100         TO WS-NUM-SAIDA.
005110 P800-FORMATA-NUMERO-FIM.
005120
005130*-----------------------------------------------------------------
005140 P810-NOOP.
005150*-----------------------------------------------------------------
005160*PARAGRAFO VAZIO, EXISTE SO PARA SERVIR DE CORPO AO PERFORM
005170*VARYING QUE PROCURA O PRIMEIRO DIGITO SIGNIFICATIVO.
005180     CONTINUE.
005190 P810-NOOP-FIM.
005200
005210*-----------------------------------------------------------------
005220 P820-FORMATA-SINAL.
005230*-----------------------------------------------------------------
005240*MESMA TECNICA DE P800-FORMATA-NUMERO, ADAPTADA PARA UM CAMPO
005250*SINALIZADO (O MENOR PRAZO PODE SER NEGATIVO QUANDO VENCIDO).
005260*REMOVE ESPACOS A ESQUERDA DE UM VALOR SINALIZADO S9(07) EDITADO
005270     MOVE WS-SNUM-ENTRADA TO WS-SNUM-EDITADO.
005280*MESMA IDEIA DE P800, MAS A MASCARA -(6)9 PRESERVA O SINAL DE
005290*MENOS QUANDO O MENOR PRAZO JA ESTIVER VENCIDO.
005300     PERFORM P810-NOOP THRU P810-NOOP-FIM
005310         VARYING WS-SNUM-POS FROM 1 BY 1
005320         UNTIL WS-SNUM-POS > 7 OR
005330               WS-SNUM-EDITADO(WS-SNUM-POS:1) NOT = SPACE.
005340     MOVE SPACES TO WS-SNUM-SAIDA.
005350     MOVE WS-SNUM-EDITADO(WS-SNUM-POS:8 - WS-SNUM-POS)
005360         TO WS-SNUM-SAIDA.
005370 P820-FORMATA-SINAL-FIM.
005380
005390*-----------------------------------------------------------------
005400 P800-ERRO.
005410*-----------------------------------------------------------------
005420*SEM O RESUMO-EXECUCAO NAO HA DADO NENHUM PARA MONTAR O RELATORIO;
005430*ENCERRA COM RETURN-CODE 1 PARA O AGENDADOR DETECTAR A FALHA.
005440     DISPLAY "ACTRES - ARQUIVO RESUMO-EXECUCAO NAO ENCONTRADO.".
005450     DISPLAY "ACTRES - FILE STATUS: " WS-FS-RES.
005460     MOVE 1 TO RETURN-CODE.
005470*MESMA CONVENCAO DO ACTMON: RETURN-CODE DIFERENTE DE ZERO SINALIZA
005480*FALHA AO PASSO SEGUINTE DO JCL/SCRIPT.
005490     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
005500 P800-ERRO-FIM.
005510
005520*-----------------------------------------------------------------
005530 P900-FINALIZA.
005540*-----------------------------------------------------------------
005550*PONTO UNICO DE SAIDA, NORMAL OU VIA P800.
005560     DISPLAY "ACTRES - FIM DO PROCESSAMENTO.".
005570     GOBACK.
005580*GOBACK E NAO STOP RUN - SEGUE A MESMA CONVENCAO DO ACTMON, PARA O
005590*CASO DE ALGUM DIA ESTE PROGRAMA SER CHAMADO COMO SUBPROGRAMA.
005600 P900-FINALIZA-FIM.
005610
005620******************************************************************
005630* NOTAS DE MANUTENCAO FUTURA
005640*   SE O RESUMO-EXECUCAO UM DIA PASSAR A TER MAIS DE UM REGISTRO
005650*   (POR EXEMPLO, HISTORICO DE VARIAS EXECUCOES NO MESMO ARQUIVO),
005660*   ESTE PROGRAMA PRECISA GANHAR UM LACO READ...UNTIL EOF EM P120
005670*   E EM P200 - HOJE ASSUME UM UNICO REGISTRO, CONFORME GRAVADO
005680*   PELO ACTMON.
005690*   SE NOVAS FAIXAS DE PRAZO FOREM CRIADAS NO ACTMON, ESTE
005700*   PROGRAMA PRECISA GANHAR PARAGRAFOS P22x NOVOS (E TAGS DE COR
005710*   NOVAS) - NAO HA COMO DERIVAR ISSO AUTOMATICAMENTE DA COPY
005720*   FD-ACRES, POIS O LAYOUT DO CORPO DO RELATORIO E TODO MANUAL.
005730*   A ACENTUACAO NOS LITERAIS (STRING) DEPENDE DO CODE-PAGE DO
005740*   TERMINAL/MTA QUE RECEBE RELATORIO-RESUMO - SE ALGUM DIA
005750*   APARECER CARACTER TROCADO NO E-MAIL, CONFERIR A CODIFICACAO
005760*   DO ARQUIVO DE SAIDA ANTES DE ALTERAR O FONTE.
005770******************************************************************
005780
005790 END PROGRAM ACTRES.
