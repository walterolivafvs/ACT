000010******************************************************************
000020* PROGRAMA: ACTMON
000030* FINALIDADE: MONITORAMENTO MENSAL DE ACTs E CONVENIOS -
000040*             LE A TABELA DE INSTRUMENTOS, CALCULA PRAZO DE
000050*             VENCIMENTO, CLASSIFICA, MONTA AS FILAS DE
000060*             PRIORIDADE/ALERTA E GRAVA O RESUMO DE EXECUCAO.
000070* Tectonics: cobc
000080******************************************************************
000090* ROTEIRO DE PROCESSAMENTO
000100*   1) ABRE TBL-INSTRUMENTOS (MESTRE) E OS ARQUIVOS DE SAIDA; SE O
000110*      MESTRE NAO ABRIR, ENCERRA COM RETURN-CODE 1 (P800-ERRO).
000120*   2) LE CADA INSTRUMENTO, DESCARTANDO LINHAS TOTALMENTE EM BRANCO.
000130*   3) PARA CADA INSTRUMENTO VALIDO: FAZ O BACKFILL DE PUBLICACAO-
000140*      DOE QUANDO APLICAVEL, TESTA O FLAG DE ARQUIVADO, CALCULA OS
000150*      DIAS PARA O VENCIMENTO (VIA NUMERO ORDINAL DA DATA), CLASSI-
000160*      FICA O PRAZO EM CONFORTAVEL/ALERTA-180/CRITICO-60/VENCIDO/
000170*      SEM DATA, PADRONIZA O STATUS DE EXECUCAO E ACUMULA OS
000180*      CONTADORES QUE VAO PARA O RESUMO-EXECUCAO.
000190*   4) GRAVA O INSTRUMENTO NO MESTRE NOVO E, SE NAO ESTIVER
000200*      ARQUIVADO, GRAVA TAMBEM NAS FILAS DE TRABALHO QUE SERAO
000210*      ORDENADAS (PRIOR/AL180/AL60).
000220*   5) ENCERRADA A LEITURA, ORDENA AS TRES FILAS POR DIAS-A-VENCER
000230*      E GRAVA OS ARQUIVOS DEFINITIVOS PRIORIDADES/ALERTAS-180/
000240*      ALERTAS-60.
000250*   6) GRAVA O RESUMO-EXECUCAO (UM UNICO REGISTRO) COM TODOS OS
000260*      CONTADORES E O MENOR PRAZO ENCONTRADO NA EXECUCAO.
000270* ESTE PROGRAMA NAO IMPRIME RELATORIO - ISSO FICA A CARGO DE ACTRES
000280* (RESUMO EXECUTIVO POR E-MAIL) E ACTDET (DETALHAMENTO POR E-MAIL),
000290* QUE LEEM O RESUMO-EXECUCAO GRAVADO AQUI.
000300******************************************************************
000310* MAPA DE ARQUIVOS
000320*   TBL-INSTRUMENTOS  ENTRADA  - MESTRE DE INSTRUMENTOS (CONVENIOS).
000330*   TBL-INST-NOVO     SAIDA    - COPIA/TRILHA DO MESTRE, REGRAVADA.
000340*   WK-PRIOR/AL180/AL60 TRABALHO - CHAVE+PAYLOAD, PRE-SORT.
000350*   SD-PRIOR/AL180/AL60 SORT     - SO EXISTEM DURANTE O VERBO SORT.
000360*   PRIORIDADES       SAIDA    - FILA GERAL, JA ORDENADA.
000370*   ALERTAS-180       SAIDA    - FILA DE 61 A 180 DIAS, ORDENADA.
000380*   ALERTAS-60        SAIDA    - FILA DE 0 A 60 DIAS, ORDENADA.
000390*   RESUMO-EXECUCAO   SAIDA    - UM REGISTRO, LIDO POR ACTRES/ACTDET.
000400******************************************************************
000410* GLOSSARIO DE PARAGRAFOS (ORDEM DE LEITURA DO FONTE)
000420*   P100 INICIALIZA / P110 DATA DE HOJE / P120 ABRE ARQUIVOS
000430*   P200 LACO PRINCIPAL / P205 LE / P210 LINHA BRANCA
000440*   P220 BACKFILL DOE / P225 VERIFICA ARQUIVADO
000450*   P230 CALCULA PRAZO / P240 CLASSIFICA / P250 STATUS EXECUCAO
000460*   P260 ACUMULA CONTADORES / P270 MENOR PRAZO
000470*   P280 GRAVA FILAS / P281 MONTA CHAVE DE ORDENACAO
000480*   P500 ORDENA AS TRES FILAS (CHAMA P510/P520/P530)
000490*   P510/520/530 ABRE SAIDA E CONSOME O SORT (P511/521/531)
000500*   P600 NUMERO ORDINAL DA DATA / P610 TESTE DE BISSEXTO
000510*   P620 DETECTA FORMATO (CHAMA P621/622/623) / P660 VALIDA CALENDARIO
000520*   P700 GRAVA O RESUMO / P710/711 TRACE DE CONFERENCIA (CR-5340)
000530*   P800 ERRO DE ABERTURA DO MESTRE / P900 ENCERRAMENTO
000540******************************************************************
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID. ACTMON.
000570 AUTHOR. ROSANGELA P SILVEIRA.
000580 INSTALLATION. DIVISAO DE INFORMATICA - DEPTO COOP TECNICA.
000590 DATE-WRITTEN. 11/02/1989.
000600 DATE-COMPILED.
000610 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO DEPARTAMENTO.
000620******************************************************************
000630* HISTORICO DE MANUTENCAO
000640*   11/02/1989 RPS CR-1002 PROGRAMA ORIGINAL - LEITURA DA TABELA
000650*                          DE INSTRUMENTOS E CALCULO DOS DIAS
000660*                          PARA VENCIMENTO.
000670*   03/05/1990 RPS CR-1090 INCLUIDA A FILA DE ALERTA DE 180 DIAS.
000680*   20/08/1991 JCM CR-1140 INCLUIDA A FILA CRITICA DE 60 DIAS E
000690*                          SEPARACAO DAS FILAS EM ARQUIVOS
000700*                          PROPRIOS (ANTES SAIA TUDO JUNTO).
000710*   02/11/1992 JCM CR-1205 CRIADO O ARQUIVO RESUMO-EXECUCAO PARA
000720*                          ALIMENTAR OS RELATORIOS GERENCIAIS.
000730*   14/03/1994 RPS CR-1340 AJUSTE NO CRITERIO DE ARQUIVADO (PASSA
000740*                          A ACEITAR SIM/S/1/TRUE E QUALQUER
000750*                          VALOR QUE CONTENHA ARQUIV).
000760*   28/09/1995 MCS CR-1410 BACKFILL AUTOMATICO DE PUBLICACAO-DOE
000770*                          A PARTIR DO NUMERO DO EXTRATO.
000780*   05/06/1996 MCS CR-1468 PADRONIZACAO DO STATUS DE EXECUCAO
000790*                          (CONCLUIDO / EM ANDAMENTO).
000800*   12/01/1998 JCM CR-1900 LEVANTAMENTO ANO 2000 - PESQUISA DE
000810*                          CAMPOS DE DATA COM 2 DIGITOS DE ANO.
000820*   02/03/1999 JCM CR-1955 ANO 2000 - ACCEPT DA DATA DO SISTEMA
000830*                          PASSA A USAR YYYYMMDD (4 DIGITOS).
000840*                          FORMATOS DE ENTRADA COM ANO DE 2
000850*                          DIGITOS DEIXAM DE SER ACEITOS.
000860*   08/02/2000 JCM CR-2010 TESTE POS-VIRADA DO ANO 2000 - SEM
000870*                          OCORRENCIAS.
000880*   17/10/2003 VHS CR-2390 INCLUIDO O RASTREAMENTO DO MENOR PRAZO
000890*                          (MENOR-PRAZO-DIAS/IDENT) NO RESUMO.
000900*   23/04/2007 VHS CR-2710 REVISAO GERAL DOS CRITERIOS DE
000910*                          CLASSIFICACAO DE PRAZO.
000920*   11/06/2009 VHS CR-2850 CORRIGIDO O TESTE DE ANO BISSEXTO PARA
000930*                          ANOS SECULARES (TERMINADOS EM 00), QUE
000940*                          SO SAO BISSEXTOS QUANDO DIVISIVEIS POR
000950*                          400 (ANO 2000 TESTADO, ANO 2100 NAO
000960*                          SERA BISSEXTO QUANDO CHEGAR A VEZ).
000970*   09/09/2011 DSF CR-3102 INCLUIDA CHAVE DE ORDENACAO COM VIES
000980*                          NUMERICO PARA PERMITIR SORT ASCENDENTE
000990*                          EM ARQUIVO SEQUENCIAL.
001000*   19/05/2015 DSF CR-3355 REGISTROS SEM DATA DE TERMINO PASSAM A
001010*                          ORDENAR AO FINAL DAS FILAS (CHAVE
001020*                          999999999).
001030*   11/02/2019 RPS CR-4471 PADRONIZADO O LAYOUT DO RESUMO DE
001040*                          EXECUCAO NA COPY FD-ACRES, COMPARTIL-
001050*                          HADA COM OS PROGRAMAS DE RELATORIO.
001060*   06/07/2021 MCS CR-5208 MENOR PRAZO PASSA A CONSIDERAR TODOS
001070*                          OS REGISTROS, INCLUSIVE ARQUIVADOS.
001080*   14/02/2022 DSF CR-5340 INCLUIDA ROTINA DE TRACE (CHAVE UPSI-0)CR-5340 
001090*                          PARA CONFERIR A SOMA DOS 9 CONTADORES
001100*                          DO RESUMO CONTRA O TOTAL DE LIDOS.
001110******************************************************************
001120
001130 ENVIRONMENT DIVISION.
001140
001150 CONFIGURATION SECTION.
001160*-----------------------------------------------------------------
001170* NOTAS SOBRE O AMBIENTE DE EXECUCAO
001180*   ESTE PROGRAMA RODA COMO UM STEP DE BATCH NOTURNO, SEM NENHUMA
001190*   INTERACAO COM TERMINAL - TODA SAIDA RELEVANTE PARA O OPERADOR
001200*   VAI POR DISPLAY, CAPTURADA NO LOG DO JOB.
001210*   NAO HA PARAMETRO DE LINHA DE COMANDO NEM TELA DE ENTRADA - A
001220*   UNICA FORMA DE MUDAR O COMPORTAMENTO DO PROGRAMA SEM RECOMPILAR
001230*   E A CHAVE UPSI-0 (TRACE DE CONFERENCIA, CR-5340).
001240*-----------------------------------------------------------------
001250 SPECIAL-NAMES.
001260     C01 IS TOP-OF-FORM
001270     CLASS NUMERICO-VALIDO IS "0123456789"
001280*CLASSE USADA PELOS TRES PARAGRAFOS P621/P622/P623 PARA REJEITAR
001290*CAMPOS DE DATA COM QUALQUER CARACTERE QUE NAO SEJA DIGITO.
001300     UPSI-0 ON STATUS IS WS-TRACE-ATIVO.
001310*UPSI-0 E A UNICA CHAVE DE LIGA/DESLIGA USADA POR ESTE PROGRAMA -
001320*AS DEMAIS SETE POSICOES DO INTERRUPTOR NAO TEM USO AQUI.
001330
001340 INPUT-OUTPUT SECTION.
001350 FILE-CONTROL.
001360*NOMES LOGICOS EM MAIUSCULA, SEM CAMINHO - O MAPEAMENTO PARA O
001370*ARQUIVO FISICO FICA POR CONTA DO JCL/SCRIPT QUE CHAMA O PROGRAMA.
001380     SELECT TBL-INSTRUMENTOS ASSIGN TO "TBLINST"
001390         ORGANIZATION IS LINE SEQUENTIAL
001400         ACCESS MODE IS SEQUENTIAL
001410         FILE STATUS IS WS-FS-TIN.
001420
001430     SELECT TBL-INST-NOVO ASSIGN TO "TBLINSTN"
001440*ESTE ARQUIVO NUNCA E LIDO DE VOLTA PELO PROPRIO ACTMON - SERVE SO
001450*DE TRILHA PARA QUEM PRECISAR CONFERIR O QUE FOI VISTO NA EXECUCAO.
001460         ORGANIZATION IS LINE SEQUENTIAL
001470         ACCESS MODE IS SEQUENTIAL
001480         FILE STATUS IS WS-FS-TOU.
001490
001500     SELECT WK-PRIOR ASSIGN TO "WKPRIOR"
001510*ARQUIVO DE TRABALHO DA FILA GERAL DE PRIORIDADES - RECEBE TODOS OS
001520*REGISTROS NAO ARQUIVADOS, NA ORDEM DE LEITURA, ANTES DO SORT.
001530         ORGANIZATION IS LINE SEQUENTIAL
001540         ACCESS MODE IS SEQUENTIAL
001550         FILE STATUS IS WS-FS-WKP.
001560
001570     SELECT WK-AL180 ASSIGN TO "WKAL180"
001580*ARQUIVO DE TRABALHO DA FILA DE ALERTA 180 DIAS - SO RECEBE OS
001590*REGISTROS CUJO PRAZO CAIU NA FAIXA DE 61 A 180 DIAS.
001600         ORGANIZATION IS LINE SEQUENTIAL
001610         ACCESS MODE IS SEQUENTIAL
001620         FILE STATUS IS WS-FS-WKA.
001630
001640     SELECT WK-AL60 ASSIGN TO "WKAL060"
001650*ARQUIVO DE TRABALHO DA FILA CRITICA 60 DIAS - SO RECEBE OS
001660*REGISTROS CUJO PRAZO CAIU NA FAIXA DE 0 A 60 DIAS.
001670         ORGANIZATION IS LINE SEQUENTIAL
001680         ACCESS MODE IS SEQUENTIAL
001690         FILE STATUS IS WS-FS-WKC.
001700
001710*ARQUIVOS SD (SORT) NAO LEVAM CLAUSULA DE ORGANIZACAO/FILE STATUS -
001720*SAO GERENCIADOS INTEIRAMENTE PELO VERBO SORT.
001730     SELECT SD-PRIOR ASSIGN TO "SDPRIOR".
001740*O NOME LOGICO DOS TRES SD SO APARECE NO LISTING DO COMPILADOR -
001750*NENHUM DELES PRECISA DE ENTRADA CORRESPONDENTE NO JCL/SCRIPT.
001760     SELECT SD-AL180 ASSIGN TO "SDAL180".
001770     SELECT SD-AL60  ASSIGN TO "SDAL060".
001780
001790     SELECT PRIORIDADES ASSIGN TO "PRIORID"
001800*SAIDA DEFINITIVA DA FILA GERAL, JA ORDENADA POR DIAS-A-VENCER -
001810*CONSUMIDA PELO PAINEL DA DIRETORIA FORA DESTE SISTEMA.
001820         ORGANIZATION IS LINE SEQUENTIAL
001830         ACCESS MODE IS SEQUENTIAL
001840         FILE STATUS IS WS-FS-PRI.
001850
001860     SELECT ALERTAS-180 ASSIGN TO "ALERT180"
001870*SAIDA DEFINITIVA DA FILA DE ALERTA 180, JA ORDENADA.
001880         ORGANIZATION IS LINE SEQUENTIAL
001890         ACCESS MODE IS SEQUENTIAL
001900         FILE STATUS IS WS-FS-A18.
001910
001920     SELECT ALERTAS-60 ASSIGN TO "ALERT060"
001930*SAIDA DEFINITIVA DA FILA CRITICA 60, JA ORDENADA.
001940         ORGANIZATION IS LINE SEQUENTIAL
001950         ACCESS MODE IS SEQUENTIAL
001960         FILE STATUS IS WS-FS-A60.
001970
001980     SELECT RESUMO-EXECUCAO ASSIGN TO "RESUMOEX"
001990*UNICO ARQUIVO LIDO PELOS PROGRAMAS DE RELATORIO (ACTRES/ACTDET) -
002000*VEJA A COPY FD-ACRES PARA O LAYOUT COMPLETO DO REGISTRO-RESUMO.
002010         ORGANIZATION IS LINE SEQUENTIAL
002020         ACCESS MODE IS SEQUENTIAL
002030         FILE STATUS IS WS-FS-RES.
002040
002050 DATA DIVISION.
002060 FILE SECTION.
002070
002080*ARQUIVO MESTRE DE INSTRUMENTOS (CONVENIOS/CONTRATOS) - UM
002090*REGISTRO POR INSTRUMENTO, LIDO UMA UNICA VEZ POR EXECUCAO.
002100 FD  TBL-INSTRUMENTOS.
002110 01  REG-TBL-IN                  PIC X(206).
002120
002130*COPIA DO MESTRE, REGRAVADA REGISTRO A REGISTRO PARA SERVIR DE
002140*TRILHA DE AUDITORIA DA EXECUCAO (QUAIS REGISTROS FORAM VISTOS).
002150 FD  TBL-INST-NOVO.
002160 01  REG-TBL-OUT                 PIC X(206).
002170
002180*ARQUIVOS DE TRABALHO QUE RECEBEM CHAVE+PAYLOAD ANTES DO SORT;
002190*SAO DESCARTADOS LOGO APOS A ORDENACAO (P500-ORDENA-FILAS).
002200 FD  WK-PRIOR.
002210*OS TRES WK-* TEM O MESMO TAMANHO (256) PORQUE CARREGAM A MESMA
002220*ESTRUTURA CHAVE+PAYLOAD, SO MUDAM DE NOME PARA FACILITAR A LEITURA
002230*DO JCL/SCRIPT QUE LISTA OS ARQUIVOS TEMPORARIOS DO JOB.
002240 01  REG-WK-PRIOR                PIC X(256).
002250
002260 FD  WK-AL180.
002270 01  REG-WK-AL180                PIC X(256).
002280
002290 FD  WK-AL60.
002300 01  REG-WK-AL60                 PIC X(256).
002310
002320*LAYOUT DO REGISTRO DENTRO DO SORT: CHAVE NUMERICA NA FRENTE,
002330*PAYLOAD (REGISTRO ORIGINAL) NO RESTANTE DO REGISTRO.
002340 SD  SD-PRIOR.
002350 01  REG-SD-PRIOR.
002360     03 SD-SK-DIAS                PIC 9(09).
002370     03 SD-SK-IDENT                PIC X(40).
002380     03 SD-SK-PAYLOAD               PIC X(206).
002390     03 FILLER                    PIC X(01).
002400
002410*MESMO LAYOUT DE CHAVE+PAYLOAD DA FILA PRIOR, APLICADO A ALERTA-180.
002420 SD  SD-AL180.
002430 01  REG-SD-AL180.
002440     03 SD2-SK-DIAS                PIC 9(09).
002450     03 SD2-SK-IDENT                PIC X(40).
002460     03 SD2-SK-PAYLOAD               PIC X(206).
002470     03 FILLER                    PIC X(01).
002480
002490*MESMO LAYOUT DE CHAVE+PAYLOAD DA FILA PRIOR, APLICADO A CRITICO-60.
002500 SD  SD-AL60.
002510 01  REG-SD-AL60.
002520     03 SD3-SK-DIAS                PIC 9(09).
002530     03 SD3-SK-IDENT                PIC X(40).
002540     03 SD3-SK-PAYLOAD               PIC X(206).
002550     03 FILLER                    PIC X(01).
002560
002570*AS TRES FILAS DE SAIDA (PRIORIDADES/ALERTAS-180/ALERTAS-60) SAO
002580*CONSUMIDAS PELOS DEMAIS SISTEMAS DE ACOMPANHAMENTO DA DIRETORIA.
002590 FD  PRIORIDADES.
002600*O TAMANHO DE SAIDA (206) E IGUAL AO DO MESTRE - A FILA GRAVA O
002610*REGISTRO ORIGINAL INTEIRO, SEM ACRESCENTAR NEM REMOVER CAMPO.
002620 01  REG-PRIOR-OUT                PIC X(206).
002630
002640*FILA DOS INSTRUMENTOS ENTRE 61 E 180 DIAS PARA O VENCIMENTO,
002650*ORDENADA DO MAIS URGENTE PARA O MENOS URGENTE.
002660 FD  ALERTAS-180.
002670 01  REG-A180-OUT                PIC X(206).
002680
002690*FILA DOS INSTRUMENTOS A 60 DIAS OU MENOS DO VENCIMENTO - A MAIS
002700*CRITICA DAS TRES, ACOMPANHADA DE PERTO PELA DIRETORIA.
002710 FD  ALERTAS-60.
002720 01  REG-A60-OUT                 PIC X(206).
002730
002740*UM UNICO REGISTRO-RESUMO POR EXECUCAO, COM OS CONTADORES QUE
002750*ALIMENTAM ACTRES (EXECUTIVO) E ACTDET (DETALHADO).
002760 FD  RESUMO-EXECUCAO.
002770     COPY FD-ACRES.
002780
002790 WORKING-STORAGE SECTION.
002800*-----------------------------------------------------------------
002810* GLOSSARIO DE VALORES DE FILE STATUS USADOS NESTE FONTE
002820*   "00"  OPERACAO CONCLUIDA COM SUCESSO.
002830*   "10"  FIM DE ARQUIVO (AT END) NUMA LEITURA SEQUENCIAL.
002840*   "35"  ARQUIVO DE ENTRADA NAO ENCONTRADO NA ABERTURA (OPEN).
002850*   DEMAIS VALORES (30, 37, 41...) INDICAM PROBLEMA DE E/S NO
002860*   DISPOSITIVO FISICO - NAO TRATADOS INDIVIDUALMENTE AQUI, SO
002870*   REGISTRADOS NO CAMPO WS-FS-xxx CORRESPONDENTE PARA EVENTUAL
002880*   DIAGNOSTICO MANUAL, MENOS O DO MESTRE (WS-FS-TIN), QUE DESVIA
002890*   DIRETO PARA P800-ERRO QUANDO DIFERENTE DE "00".
002900*-----------------------------------------------------------------
002910* GLOSSARIO DE PREFIXOS USADOS NESTE PROGRAMA
002920*   WS-FS-xxx   STATUS DE ARQUIVO (FILE STATUS) DE CADA SELECT.
002930*   WS-CNT-xxx  CONTADOR GERAL POR CATEGORIA DE PRAZO.
002940*   WS-QTD-xxx  QUANTIDADE DE REGISTROS GRAVADOS EM CADA FILA.
002950*   WS-OC-xxx   "ORDINAL DE CALENDARIO" - CAMPOS DA CONVERSAO DE
002960*               DATA PARA NUMERO ORDINAL DE DIA (P600/P610).
002970*   WS-VC-xxx   "VALIDACAO DE CALENDARIO" - CAMPOS DO TESTE DE DIA
002980*               VALIDO DENTRO DO MES (P660).
002990*   WS-VTW-xxx  REDEFINICOES DA DATA DE TERMINO POR FORMATO
003000*               DETECTADO (P620/P621/P622/P623).
003010*   WS-SK-xxx   CHAVE DE ORDENACAO GRAVADA NAS FILAS DE TRABALHO.
003020*-----------------------------------------------------------------
003030*-----------------------------------------------------------------
003040* AREA DE TRABALHO DO REGISTRO DO INSTRUMENTO (LAYOUT ENRIQUECIDO)
003050*-----------------------------------------------------------------
003060*AREA DE TRABALHO DO REGISTRO DO INSTRUMENTO CORRENTE, REDEFINIDA
003070*ABAIXO CAMPO A CAMPO PARA PERMITIR TESTES E MOVE INDIVIDUAIS.
003080 01  WS-REG-INSTRUM               PIC X(206) VALUE SPACES.
003090*CAMPO A CAMPO: IDENTIFICACAO DO INSTRUMENTO, DATAS DE VIGENCIA
003100*(INICIO/TERMINO) NO FORMATO QUE VIER DO ALIMENTADOR, STATUS DE
003110*EXECUCAO LIVRE, FLAG DE ARQUIVADO, DADOS DE PUBLICACAO NO DOE E
003120*OS CAMPOS CALCULADOS POR ESTE PROGRAMA (DIAS-PARA-VENCER, STATUS-
003130*PRAZO, ALERTA-180, ALERTA-60, STATUS-EXEC-PAD).
003140 01  FILLER REDEFINES WS-REG-INSTRUM.
003150     03 WS-IDENTIFICACAO          PIC X(40).
003160     03 WS-VIGENCIA-INICIO        PIC X(10).
003170     03 WS-VIGENCIA-TERMINO       PIC X(10).
003180     03 WS-STATUS-EXECUCAO        PIC X(20).
003190     03 WS-ARQUIVADO              PIC X(10).
003200     03 WS-NUM-EXTRATO-PUB        PIC X(20).
003210     03 WS-PUBLICACAO-DOE         PIC X(20).
003220     03 WS-DIAS-PARA-VENCER       PIC X(07).
003230     03 WS-STATUS-PRAZO           PIC X(11).
003240     03 WS-ALERTA-180             PIC X(03).
003250     03 WS-ALERTA-60              PIC X(03).
003260     03 WS-STATUS-EXEC-PAD        PIC X(12).
003270     03 FILLER                    PIC X(40).
003280
003290*-----------------------------------------------------------------
003300* AREA DE TRABALHO DO REGISTRO DAS FILAS (CHAVE DE SORT + CARGA)
003310*-----------------------------------------------------------------
003320*AREA DE TRABALHO DO REGISTRO GRAVADO EM QUALQUER UMA DAS TRES
003330*FILAS - CHAVE DE ORDENACAO NA FRENTE, REGISTRO ORIGINAL DEPOIS.
003340 01  WS-REG-FILA                  PIC X(256) VALUE SPACES.
003350*SK-DIAS E A CHAVE NUMERICA DE ORDENACAO (COM VIES, CR-3102);
003360*SK-IDENT DESEMPATA POR IDENTIFICACAO; SK-REGISTRO E O REGISTRO
003370*ORIGINAL COMPLETO QUE SERA GRAVADO NA FILA DE SAIDA.
003380 01  FILLER REDEFINES WS-REG-FILA.
003390     03 WS-SK-DIAS                PIC 9(09).
003400     03 WS-SK-IDENT                PIC X(40).
003410     03 WS-SK-REGISTRO              PIC X(206).
003420     03 FILLER                    PIC X(01).
003430
003440*VIES SOMADO A WS-SK-DIAS (CR-3102) PARA EVITAR CHAVE NEGATIVA EM
003450*CAMPO PIC 9 SEM SINAL NO SORT DE P281-MONTA-CHAVE.
003460 77  WS-SK-VIES-BASE              PIC 9(09) VALUE 500000000.
003470*CHAVE USADA QUANDO NAO HA DATA RECONHECIDA (CR-3355) - MAIOR QUE
003480*QUALQUER WS-SK-DIAS COM VIES, EMPURRA O REGISTRO PARA O FINAL.
003490 77  WS-SK-SEM-DATA               PIC 9(09) VALUE 999999999.
003500
003510*-----------------------------------------------------------------
003520* AREA DE TRABALHO PARA DECOMPOSICAO DA DATA DE TERMINO DE
003530* VIGENCIA, UMA REDEFINICAO PARA CADA FORMATO ACEITO
003540*-----------------------------------------------------------------
003550*A DATA DE TERMINO E COPIADA PARA CA ANTES DE SE TESTAR A QUAL DOS
003560*TRES FORMATOS (FMT1/FMT2/FMT3) ELA CORRESPONDE (VER P620).
003570 01  WS-VIGENCIA-TERMINO-WORK     PIC X(10) VALUE SPACES.
003580 01  WS-VTW-FMT1 REDEFINES WS-VIGENCIA-TERMINO-WORK.
003590     03 WS-VTW1-DIA                PIC X(02).
003600     03 WS-VTW1-SEP1                PIC X(01).
003610     03 WS-VTW1-MES                PIC X(02).
003620     03 WS-VTW1-SEP2                PIC X(01).
003630     03 WS-VTW1-ANO                PIC X(04).
003640*REDEFINE A MESMA AREA PARA EXTRAIR DIA/MES/ANO QUANDO O SEPARADOR
003650*ENCONTRADO FOR O HIFEN EM VEZ DA BARRA.
003660 01  WS-VTW-FMT2 REDEFINES WS-VIGENCIA-TERMINO-WORK.
003670     03 WS-VTW2-DIA                PIC X(02).
003680     03 WS-VTW2-SEP1                PIC X(01).
003690     03 WS-VTW2-MES                PIC X(02).
003700     03 WS-VTW2-SEP2                PIC X(01).
003710     03 WS-VTW2-ANO                PIC X(04).
003720*MESMA QUEBRA DE POSICOES DO FORMATO FMT1 - SO O SEPARADOR TESTADO
003730*EM P620 MUDA (HIFEN EM VEZ DE BARRA).
003740*REDEFINE A MESMA AREA PARA O FORMATO ISO (ANO NA FRENTE).
003750 01  WS-VTW-FMT3 REDEFINES WS-VIGENCIA-TERMINO-WORK.
003760     03 WS-VTW3-ANO                PIC X(04).
003770     03 WS-VTW3-SEP1                PIC X(01).
003780     03 WS-VTW3-MES                PIC X(02).
003790     03 WS-VTW3-SEP2                PIC X(01).
003800     03 WS-VTW3-DIA                PIC X(02).
003810*UNICO DOS TRES FORMATOS COM O ANO NA FRENTE - SEGUE O PADRAO ISO
003820*8601 USADO PELAS EXPORTACOES MAIS RECENTES DOS ALIMENTADORES.
003830
003840*-----------------------------------------------------------------
003850* TABELA DE DIAS ACUMULADOS POR MES (ANO NAO BISSEXTO), MONTADA
003860* COMO UMA LISTA DE FILLERS E REDEFINIDA COMO VETOR INDEXADO -
003870* TECNICA HERDADA DA ROTINA DE VALIDACAO DE DATA DO MODULO 2.
003880*-----------------------------------------------------------------
003890*TABELA DE DIAS ACUMULADOS POR MES (JANEIRO=0, FEVEREIRO=31 ...)
003900*USADA PELO CALCULO DO NUMERO ORDINAL DA DATA (P600).
003910 01  WS-DIAS-ACUM-LISTA.
003920     03 FILLER                    PIC 9(03) VALUE 000.
003930     03 FILLER                    PIC 9(03) VALUE 031.
003940     03 FILLER                    PIC 9(03) VALUE 059.
003950     03 FILLER                    PIC 9(03) VALUE 090.
003960     03 FILLER                    PIC 9(03) VALUE 120.
003970     03 FILLER                    PIC 9(03) VALUE 151.
003980     03 FILLER                    PIC 9(03) VALUE 181.
003990     03 FILLER                    PIC 9(03) VALUE 212.
004000     03 FILLER                    PIC 9(03) VALUE 243.
004010     03 FILLER                    PIC 9(03) VALUE 273.
004020     03 FILLER                    PIC 9(03) VALUE 304.
004030     03 FILLER                    PIC 9(03) VALUE 334.
004040 01  WS-DIAS-ACUM REDEFINES WS-DIAS-ACUM-LISTA.
004050*A REDEFINES TRANSFORMA A LISTA DE FILLERS ACIMA (MAIS FACIL DE
004060*CONFERIR VALOR A VALOR NUM LISTING) EM VETOR INDEXAVEL POR MES.
004070     03 WS-DIAS-ACUM-MES          PIC 9(03) OCCURS 12 TIMES COMP.
004080
004090*-----------------------------------------------------------------
004100* CALCULO DE ORDINAL DE DATA (BISSEXTO + DIAS ACUMULADOS)
004110*-----------------------------------------------------------------
004120*CAMPOS DE TRABALHO DA ROTINA DE CONVERSAO DATA -> ORDINAL.
004130 01  WS-OC-ANO                    PIC 9(04) COMP.
004140*ANO DA DATA SENDO CONVERTIDA (DO SISTEMA EM P110, OU DA VIGENCIA
004150*DE TERMINO EM P620) - SEMPRE COM 4 DIGITOS DESDE O AJUSTE ANO2000.
004160 01  WS-OC-MES                    PIC 9(02) COMP.
004170*MES DA DATA SENDO CONVERTIDA - USADO COMO INDICE DA TABELA
004180*WS-DIAS-ACUM-MES (1 A 12).
004190 01  WS-OC-DIA                    PIC 9(02) COMP.
004200*DIA DO MES DA DATA SENDO CONVERTIDA.
004210 01  WS-OC-ANO-ANT                PIC 9(04) COMP.
004220*ANO IMEDIATAMENTE ANTERIOR AO DE WS-OC-ANO - SO EXISTE PARA A
004230*CONTA DE DIAS BISSEXTOS JA TRANSCORRIDOS EM P600.
004240 01  WS-OC-DIAS-BISSEXTOS         PIC 9(07) COMP.
004250*TOTAL DE ANOS BISSEXTOS ENTRE O ANO 1 E WS-OC-ANO-ANT, PELA REGRA
004260*DIVISIVEL-POR-4-MENOS-POR-100-MAIS-POR-400.
004270 01  WS-OC-QUOCIENTE              PIC 9(07) COMP.
004280*CAMPO DE TRABALHO REAPROVEITADO EM TODA DIVIDE DESTE PROGRAMA -
004290*SO O RESULTADO IMEDIATO IMPORTA, NUNCA O VALOR ENTRE CHAMADAS.
004300 01  WS-OC-RESTO                  PIC 9(07) COMP.
004310*RESTO DA DIVISAO - E O RESTO, NAO O QUOCIENTE, QUE DECIDE SE O
004320*ANO E OU NAO BISSEXTO EM P610.
004330 01  WS-OC-ORDINAL                PIC 9(09) COMP.
004340*RESULTADO FINAL DA CONVERSAO: NUMERO DE DIAS DESDE O MARCO FIXO
004350*USADO POR ESTE PROGRAMA PARA SUBTRAIR DUAS DATAS QUAISQUER.
004360 01  WS-OC-BISSEXTO-FLAG          PIC X(01) VALUE "N".
004370*LIGADO/DESLIGADO EXCLUSIVAMENTE POR P610-VALIDA-BISSEXTO.
004380     88 WS-OC-E-BISSEXTO          VALUE "S" FALSE "N".
004390*O FLAG SO E CONFIAVEL IMEDIATAMENTE APOS UMA CHAMADA A
004400*P610-VALIDA-BISSEXTO - NAO DEVE SER LIDO ANTES DISSO.
004410
004420*DATA DO SISTEMA NO MOMENTO DA EXECUCAO, EM TEXTO E EM ORDINAL.
004430 01  WS-HOJE-AAAAMMDD             PIC 9(08) COMP.
004440*DATA DO SISTEMA NO FORMATO NUMERICO BRUTO, ANTES DE QUALQUER
004450*QUEBRA EM ANO/MES/DIA.
004460 01  WS-HOJE-TEXTO                PIC X(10) VALUE SPACES.
004470*MESMA DATA, JA FORMATADA AAAA-MM-DD, PRONTA PARA IR AO RESUMO.
004480 01  WS-HOJE-ORDINAL              PIC 9(09) COMP.
004490*NUMERO ORDINAL DA DATA DE HOJE, CALCULADO UMA UNICA VEZ EM P110 E
004500*REUTILIZADO EM TODA SUBTRACAO DE P230 PARA O ARQUIVO INTEIRO.
004510 01  WS-ORDINAL-TERMINO           PIC 9(09) COMP.
004520*NUMERO ORDINAL DA DATA DE VIGENCIA-TERMINO DO INSTRUMENTO
004530*CORRENTE, RECALCULADO REGISTRO A REGISTRO EM P230.
004540 01  WS-DIAS-CALC                 PIC S9(07) COMP VALUE ZERO.
004550*DIFERENCA TERMINO MENOS HOJE - NEGATIVA QUANDO O PRAZO JA VENCEU.
004560 01  WS-DIAS-EDITADO              PIC -(6)9.
004570*A MASCARA -(6)9 PRESERVA O SINAL NEGATIVO QUANDO O PRAZO JA
004580*VENCEU, SEM ZEROS A ESQUERDA NO CAMPO EDITADO DO RELATORIO.
004590
004600*-----------------------------------------------------------------
004610* VALIDACAO DE CALENDARIO (MES/DIA), TECNICA DA ROTINA PGDTAVAL
004620*-----------------------------------------------------------------
004630*CAMPOS E CHAVES 88 USADOS SO NA VALIDACAO DE CALENDARIO (P660) -
004640*SEPARADOS DOS CAMPOS WS-OC-* PORQUE AQUI O MES JA ESTA EXTRAIDO.
004650 01  WS-VC-MES                    PIC 9(02) COMP.
004660     88 WS-VC-MES-VALIDO          VALUE 1 THRU 12.
004670 01  WS-VC-DIA                    PIC 9(02) COMP.
004680     88 WS-VC-DIA-1-28            VALUE 1 THRU 28.
004690     88 WS-VC-DIA-1-29            VALUE 1 THRU 29.
004700     88 WS-VC-DIA-1-30            VALUE 1 THRU 30.
004710     88 WS-VC-DIA-1-31            VALUE 1 THRU 31.
004720*AS QUATRO CONDICOES 88 SE SOBREPOEM DE PROPOSITO (1-28 CABE DENTRO
004730*DE 1-29, QUE CABE DENTRO DE 1-30 E DE 1-31) - O EVALUATE DE P660
004740*ESCOLHE A CONDICAO CERTA PARA CADA MES, ENTAO A SOBREPOSICAO NUNCA
004750*CAUSA CLASSIFICACAO ERRADA.
004760
004770*-----------------------------------------------------------------
004780* CHAVES, CONTADORES E INDICADORES DE CONTROLE DO PROCESSAMENTO
004790*-----------------------------------------------------------------
004800*FILE STATUS DE CADA ARQUIVO - TESTADOS APOS TODO OPEN/READ/WRITE
004810*RELEVANTE PARA DETECTAR PROBLEMA DE E/S SEM ABORTAR AS CIGAS.
004820 01  WS-FS-TIN                    PIC X(02) VALUE SPACES.
004830*"00" = OK; QUALQUER OUTRO VALOR DESVIA PARA P800-ERRO.
004840 01  WS-FS-TOU                    PIC X(02) VALUE SPACES.
004850*NAO E TESTADO APOS CADA WRITE - SO SERVE DE REGISTRO PARA UM
004860*EVENTUAL DIAGNOSTICO MANUAL DE PROBLEMA DE DISCO.
004870 01  WS-FS-WKP                    PIC X(02) VALUE SPACES.
004880 01  WS-FS-WKA                    PIC X(02) VALUE SPACES.
004890 01  WS-FS-WKC                    PIC X(02) VALUE SPACES.
004900 01  WS-FS-PRI                    PIC X(02) VALUE SPACES.
004910 01  WS-FS-A18                    PIC X(02) VALUE SPACES.
004920 01  WS-FS-A60                    PIC X(02) VALUE SPACES.
004930*OS SEIS FILE STATUS DE WKP A A60 SEGUEM O MESMO USO DE WS-FS-TOU -
004940*REGISTRO PASSIVO, SEM DESVIO DE FLUXO ASSOCIADO.
004950 01  WS-FS-RES                    PIC X(02) VALUE SPACES.
004960*IDEM - O ARQUIVO RESUMO-EXECUCAO E PEQUENO (UM REGISTRO) E NUNCA
004970*APRESENTOU PROBLEMA DE ESCRITA EM ANOS DE OPERACAO.
004980
004990*LIGADO PELO UPSI-0 (VIDE SPECIAL-NAMES) QUANDO O OPERADOR PRECISA
005000*ACOMPANHAR REGISTRO A REGISTRO EM UM REPROCESSAMENTO DE DUVIDA.
005010 01  WS-TRACE-ATIVO               PIC X(01) VALUE "N".
005020*A CHAVE UPSI E DEFINIDA NO JCL/SCRIPT DE CHAMADA DO PROGRAMA -
005030*NAO HA PARAMETRO DE ENTRADA POR ARQUIVO OU LINHA DE COMANDO.
005040     88 WS-TRACE-LIGADO           VALUE "S" FALSE "N".
005050
005060*CHAVES (88-LEVELS) QUE CONTROLAM OS DESVIOS DE FIM-DE-ARQUIVO,
005070*LINHA EM BRANCO, DATA VALIDA, ARQUIVADO E MENOR PRAZO ENCONTRADO.
005080 01  WS-EOF-TIN-FLAG              PIC X(01) VALUE "N".
005090     88 WS-EOF-TIN-OK             VALUE "S" FALSE "N".
005100*UNICO FLAG DE FIM-DE-ARQUIVO DESTE PROGRAMA - NAO HA EOF SEPARADO
005110*PARA OS DEMAIS ARQUIVOS, QUE SAO LIDOS SO PELO SORT (RETURN).
005120
005130 01  WS-LINHA-BRANCA-FLAG         PIC X(01) VALUE "N".
005140     88 WS-LINHA-BRANCA-OK        VALUE "S" FALSE "N".
005150
005160 01  WS-DATA-VALIDA-FLAG          PIC X(01) VALUE "N".
005170     88 WS-DATA-VALIDA-OK         VALUE "S" FALSE "N".
005180
005190 01  WS-ARQUIVADO-FLAG            PIC X(01) VALUE "N".
005200     88 WS-ARQUIVADO-OK           VALUE "S" FALSE "N".
005210
005220 01  WS-TEM-MENOR-FLAG            PIC X(01) VALUE "N".
005230     88 WS-TEM-MENOR-OK           VALUE "S" FALSE "N".
005240
005250 01  WS-SORT-EOF-FLAG             PIC X(01) VALUE "N".
005260     88 WS-SORT-EOF-OK            VALUE "S" FALSE "N".
005270
005280*COPIAS EM CAIXA ALTA DOS CAMPOS DE TEXTO LIVRE, PARA COMPARACAO
005290*INDEPENDENTE DE MAIUSCULA/MINUSCULA NAS EVALUATE DE P225/P250.
005300 01  WS-STATUS-EXEC-UPPER         PIC X(20) VALUE SPACES.
005310*LARGURA IGUAL A WS-STATUS-EXECUCAO - NAO HA TRUNCAMENTO NA COPIA.
005320 01  WS-ARQUIVADO-UPPER           PIC X(10) VALUE SPACES.
005330*DEZ POSICOES BASTAM PARA COBRIR O MAIOR VALOR ESPERADO ("TRUE")
005340*SEM DESPERDICAR ESPACO - A LARGURA ORIGINAL DO CAMPO E MAIOR.
005350 01  WS-TALLY-CONCL               PIC 9(02) COMP VALUE ZERO.
005360*OS TRES TALLY SAO CONTADORES DE OCORRENCIA DO INSPECT, SEMPRE
005370*ZERADOS ANTES DE CADA USO - NUNCA ACUMULAM ENTRE REGISTROS.
005380 01  WS-TALLY-FINAL               PIC 9(02) COMP VALUE ZERO.
005390 01  WS-TALLY-ARQUIV              PIC 9(02) COMP VALUE ZERO.
005400
005410*CONTADORES GERAIS DA EXECUCAO, GRAVADOS NO RESUMO-EXECUCAO E
005420*EXIBIDOS NO LOG DE FIM DE JOB (P900-FINALIZA).
005430 01  WS-CNT-LIDOS                 PIC 9(05) COMP VALUE ZERO.
005440*TOTAL DE REGISTROS NAO-BRANCOS LIDOS - VAI PARA RES-TOTAL-
005450*REGISTROS E PARA O DISPLAY DE FIM DE JOB.
005460 01  WS-CNT-NAO-ARQ                PIC 9(05) COMP VALUE ZERO.
005470*SUBCONJUNTO DE WS-CNT-LIDOS QUE NAO ESTA ARQUIVADO - E SOBRE ESTE
005480*SUBCONJUNTO QUE AS TRES FILAS DE ACOMPANHAMENTO SAO MONTADAS.
005490 01  WS-CNT-CONFORTAVEL            PIC 9(05) COMP VALUE ZERO.
005500*UM CONTADOR PARA CADA CATEGORIA DE WS-STATUS-PRAZO - OS CINCO
005510*JUNTOS TEM QUE SOMAR WS-CNT-LIDOS (CONFERIDO PELO TRACE, CR-5340).
005520 01  WS-CNT-ALERTA-180             PIC 9(05) COMP VALUE ZERO.
005530 01  WS-CNT-CRITICO-60             PIC 9(05) COMP VALUE ZERO.
005540 01  WS-CNT-VENCIDO                PIC 9(05) COMP VALUE ZERO.
005550 01  WS-CNT-SEM-DATA               PIC 9(05) COMP VALUE ZERO.
005560 01  WS-QTD-ALERTA-180             PIC 9(05) COMP VALUE ZERO.
005570*QUANTIDADE REALMENTE GRAVADA NA FILA WK-AL180 - PODE SER MENOR QUE
005580*WS-CNT-ALERTA-180 SE ALGUM REGISTRO DA CATEGORIA ESTIVER ARQUIVADO.
005590 01  WS-QTD-CRITICO-60             PIC 9(05) COMP VALUE ZERO.
005600
005610*GUARDA O INSTRUMENTO COM MENOR PRAZO RESTANTE ENCONTRADO NA
005620*EXECUCAO, DESTACADO EM NEGRITO NOS DOIS RELATORIOS (CR-2210).
005630 01  WS-MENOR-DIAS                PIC S9(07) COMP VALUE ZERO.
005640*FICA NEGATIVO QUANDO O MENOR PRAZO DA EXECUCAO JA ESTIVER VENCIDO -
005650*OS DOIS RELATORIOS SABEM EXIBIR ESSE CASO COM DESTAQUE PROPRIO.
005660 01  WS-MENOR-IDENT                PIC X(40) VALUE SPACES.
005670
005680 01  WS-IX                        PIC 9(02) COMP VALUE ZERO.      CR-5340
005690 01  WS-SOMA-CONTADORES           PIC 9(07) COMP VALUE ZERO.      CR-5340
005700
005710******************************************************************
005720* GLOSSARIO DE CODIGOS DE WS-STATUS-PRAZO
005730*   ESTE CAMPO E GRAVADO EM WS-STATUS-PRAZO (AREA WS-REG-INSTRUM) E
005740*   LIDO PELO EVALUATE DE P260-ACUMULA-CONTADORES - OS LITERAIS
005750*   ABAIXO TEM QUE SER IDENTICOS NOS DOIS PARAGRAFOS (P240 E P260).
005760*     "CONFORTAVEL" "ALERTA_180" "CRITICO_60" "VENCIDO" "SEM DATA"
005770*   O SUBLINHADO EM ALERTA_180/CRITICO_60 (EM VEZ DE HIFEN) E DE
005780*   PROPOSITO - EVITA CONFUSAO VISUAL COM O HIFEN DE WS-STATUS-PRAZO
005790*   USADO NOS NOMES DE CAMPO E NOS COMENTARIOS DESTE FONTE.
005800******************************************************************
005810* NOTAS DE NEGOCIO - CRITERIOS USADOS NA CLASSIFICACAO
005820*   CONFORTAVEL  - MAIS DE 180 DIAS PARA O VENCIMENTO.
005830*   ALERTA-180   - DE 61 A 180 DIAS PARA O VENCIMENTO.
005840*   CRITICO-60   - DE 0 A 60 DIAS PARA O VENCIMENTO.
005850*   VENCIDO      - DATA DE TERMINO JA PASSADA.
005860*   SEM DATA     - DATA DE TERMINO AUSENTE OU EM FORMATO NAO
005870*                  RECONHECIDO PELOS TRES FORMATOS SUPORTADOS.
005880* UM INSTRUMENTO ARQUIVADO CONTINUA SENDO CONTADO E CLASSIFICADO,
005890* MAS NAO ENTRA EM NENHUMA DAS FILAS DE ACOMPANHAMENTO (PRIOR/
005900* AL180/AL60) - SO INTERESSA PARA FINS DE CONTAGEM HISTORICA.
005910* O MENOR PRAZO DA EXECUCAO E CALCULADO SOBRE TODOS OS REGISTROS
005920* COM DATA RECONHECIDA, ARQUIVADOS OU NAO (CR-5208).
005930******************************************************************
005940 PROCEDURE DIVISION.
005950
005960 MAIN-PROCEDURE.
005970*FLUXO GERAL: INICIALIZA, LE/CLASSIFICA REGISTRO A REGISTRO, ORDENA
005980*AS TRES FILAS DE SAIDA, GRAVA O RESUMO PARA OS RELATORIOS E ENCERRA.
005990     PERFORM P100-INICIO      THRU P100-INICIO-FIM.
006000*OS CINCO PERFORM DESTE PARAGRAFO RESUMEM TODO O ROTEIRO DESCRITO
006010*NO CABECALHO DO PROGRAMA, NA MESMA ORDEM DOS SEIS PASSOS.
006020     PERFORM P200-PROCESSA    THRU P200-PROCESSA-FIM
006030             UNTIL WS-EOF-TIN-OK.
006040     PERFORM P500-ORDENA-FILAS THRU P500-ORDENA-FILAS-FIM.
006050     PERFORM P700-GRAVA-RESUMO THRU P700-GRAVA-RESUMO-FIM.
006060     PERFORM P900-FINALIZA    THRU P900-FINALIZA-FIM.
006070 MAIN-PROCEDURE-FIM.
006080
006090*-----------------------------------------------------------------
006100 P100-INICIO.
006110*-----------------------------------------------------------------
006120*ZERA AS AREAS DE TRABALHO ANTES DE QUALQUER LEITURA, PARA QUE LIXO
006130*DE UMA EXECUCAO ANTERIOR (QUANDO O PROGRAMA RODA NO MESMO STEP DE
006140*JCL/SCRIPT MAIS DE UMA VEZ) NAO CONTAMINE O PRIMEIRO REGISTRO LIDO.
006150     DISPLAY "ACTMON - INICIO DO PROCESSAMENTO.".
006160*O DISPLAY DE INICIO/FIM AJUDA A LOCALIZAR O TRECHO DESTE PROGRAMA
006170*NO LOG COMBINADO DE TODA A CADEIA DE JOBS DA NOITE.
006180     INITIALIZE WS-REG-INSTRUM WS-REG-FILA
006190         REPLACING NUMERIC      BY ZEROES
006200                   ALPHANUMERIC BY SPACES.
006210     SET WS-EOF-TIN-OK    TO FALSE.
006220*OS DOIS FLAGS SAO REARMADOS AQUI PARA O CASO DE O PROGRAMA RODAR
006230*MAIS DE UMA VEZ NO MESMO STEP DE JCL/SCRIPT.
006240     SET WS-TEM-MENOR-OK  TO FALSE.
006250     PERFORM P110-DATA-HOJE    THRU P110-DATA-HOJE-FIM.
006260     PERFORM P120-ABRE-ARQUIVOS THRU P120-ABRE-ARQUIVOS-FIM.
006270 P100-INICIO-FIM.
006280
006290*-----------------------------------------------------------------
006300 P110-DATA-HOJE.
006310*-----------------------------------------------------------------
006320*A DATA DO SISTEMA E CONVERTIDA PARA ORDINAL (P600) PARA PERMITIR A
006330*SUBTRACAO DIAS-A-VENCER = TERMINO - HOJE SEM RECORRER A FUNCTION
006340*NENHUMA, E O TEXTO AAAA-MM-DD RESULTANTE E O QUE VAI PARA O RESUMO.
006350*OBTEM A DATA DO SISTEMA (4 DIGITOS DE ANO DESDE O AJUSTE ANO2000)
006360     ACCEPT WS-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
006370*ACCEPT...DATE YYYYMMDD DEPENDE DO RELOGIO DO SERVIDOR ONDE O JOB
006380*RODA - O OPERADOR DEVE CONFERIR O RELOGIO ANTES DE QUALQUER
006390*REPROCESSAMENTO FORA DO HORARIO NORMAL DO BATCH.
006400     MOVE WS-HOJE-AAAAMMDD(1:4) TO WS-OC-ANO.
006410*REFERENCIA POR SUBSTRING (1:4)/(5:2)/(7:2) QUEBRA O CAMPO NUMERICO
006420*DE 8 DIGITOS NAS TRES PARTES ANO/MES/DIA SEM PRECISAR DE REDEFINES.
006430     MOVE WS-HOJE-AAAAMMDD(5:2) TO WS-OC-MES.
006440     MOVE WS-HOJE-AAAAMMDD(7:2) TO WS-OC-DIA.
006450     PERFORM P600-ORDINAL-DATA THRU P600-ORDINAL-DATA-FIM.
006460     MOVE WS-OC-ORDINAL TO WS-HOJE-ORDINAL.
006470     STRING WS-HOJE-AAAAMMDD(1:4) "-" WS-HOJE-AAAAMMDD(5:2) "-"
006480*O STRING MONTA O TEXTO FINAL DIRETO A PARTIR DO CAMPO NUMERICO -
006490*NAO PRECISA PASSAR PELOS CAMPOS WS-OC-* JA PREENCHIDOS ACIMA.
006500            WS-HOJE-AAAAMMDD(7:2)
006510            DELIMITED BY SIZE INTO WS-HOJE-TEXTO.
006520 P110-DATA-HOJE-FIM.
006530
006540*-----------------------------------------------------------------
006550 P120-ABRE-ARQUIVOS.
006560*-----------------------------------------------------------------
006570*TBL-INSTRUMENTOS E O ARQUIVO MESTRE QUE COMANDA TODO O PROCESSA-
006580*MENTO; SE ELE NAO EXISTIR, O PROGRAMA NAO CHEGA A ABRIR NENHUM DOS
006590*ARQUIVOS DE SAIDA (EVITA GERAR FILAS/RESUMO VAZIOS POR ENGANO).
006600     OPEN INPUT TBL-INSTRUMENTOS.
006610*A ORDEM DE ABERTURA IMPORTA: SO SE ABRE OS ARQUIVOS DE SAIDA
006620*DEPOIS DE CONFIRMAR QUE O MESTRE EXISTE E ABRIU SEM ERRO.
006630     IF WS-FS-TIN NOT = "00"
006640         PERFORM P800-ERRO THRU P800-ERRO-FIM
006650     ELSE
006660         OPEN OUTPUT TBL-INST-NOVO
006670*OS QUATRO OPEN OUTPUT SO ACONTECEM QUANDO O MESTRE ABRIU - NUNCA
006680*SE CRIA ARQUIVO DE SAIDA VAZIO POR CAUSA DE UM MESTRE AUSENTE.
006690         OPEN OUTPUT WK-PRIOR
006700         OPEN OUTPUT WK-AL180
006710         OPEN OUTPUT WK-AL60
006720     END-IF.
006730 P120-ABRE-ARQUIVOS-FIM.
006740
006750*-----------------------------------------------------------------
006760 P200-PROCESSA.
006770*-----------------------------------------------------------------
006780*UM REGISTRO POR ITERACAO: LE, DESCARTA LINHA TOTALMENTE EM BRANCO
006790*(NEM ENTRA NA CONTAGEM DE LIDOS) E, SE VALIDO, PASSA PELA ESTEIRA
006800*COMPLETA DE CALCULO/CLASSIFICACAO/ACUMULACAO/GRAVACAO DAS FILAS.
006810     PERFORM P205-LE-REGISTRO THRU P205-LE-REGISTRO-FIM.
006820*A LEITURA FICA ISOLADA NUM PARAGRAFO PROPRIO PARA QUE O TESTE DE
006830*FIM-DE-ARQUIVO SEJA FEITO SEMPRE DO MESMO JEITO, SEM REPETIR A
006840*CLAUSULA AT END EM MAIS DE UM LUGAR DO FONTE.
006850     IF NOT WS-EOF-TIN-OK
006860         PERFORM P210-VERIFICA-BRANCO
006870                         THRU P210-VERIFICA-BRANCO-FIM
006880         IF NOT WS-LINHA-BRANCA-OK
006890             ADD 1 TO WS-CNT-LIDOS
006900             PERFORM P220-BACKFILL-DOE
006910                         THRU P220-BACKFILL-DOE-FIM
006920             PERFORM P230-CALCULA-PRAZO
006930                         THRU P230-CALCULA-PRAZO-FIM
006940             PERFORM P240-CLASSIFICA-PRAZO
006950                         THRU P240-CLASSIFICA-PRAZO-FIM
006960             PERFORM P250-STATUS-EXECUCAO
006970                         THRU P250-STATUS-EXECUCAO-FIM
006980             PERFORM P260-ACUMULA-CONTADORES
006990                         THRU P260-ACUMULA-CONTADORES-FIM
007000             PERFORM P270-MENOR-PRAZO
007010                         THRU P270-MENOR-PRAZO-FIM
007020             PERFORM P280-GRAVA-FILAS
007030                         THRU P280-GRAVA-FILAS-FIM
007040         END-IF
007050     END-IF.
007060 P200-PROCESSA-FIM.
007070
007080*-----------------------------------------------------------------
007090 P205-LE-REGISTRO.
007100*-----------------------------------------------------------------
007110*LEITURA SEQUENCIAL SIMPLES; O FIM DE ARQUIVO E QUEM ENCERRA O LACO
007120*PERFORM...UNTIL DA MAIN-PROCEDURE.
007130     READ TBL-INSTRUMENTOS INTO WS-REG-INSTRUM
007140*A CLAUSULA INTO JA DEIXA O REGISTRO NA AREA DE TRABALHO, SEM
007150*PRECISAR DE UM MOVE SEPARADO DEPOIS DA LEITURA.
007160         AT END
007170             SET WS-EOF-TIN-OK TO TRUE
007180     END-READ.
007190 P205-LE-REGISTRO-FIM.
007200
007210*-----------------------------------------------------------------
007220 P210-VERIFICA-BRANCO.
007230*-----------------------------------------------------------------
007240*EXPORTACOES DA PLANILHA DE ORIGEM COSTUMAM DEIXAR LINHAS TOTALMENTE
007250*BRANCAS NO FINAL DO ARQUIVO; ESSAS LINHAS NAO CONTAM COMO REGISTRO
007260*LIDO E NAO GERAM SAIDA EM NENHUMA DAS FILAS.
007270*LINHA COM TODOS OS CAMPOS EM BRANCO E IGNORADA POR COMPLETO
007280     IF WS-REG-INSTRUM = SPACES
007290         SET WS-LINHA-BRANCA-OK TO TRUE
007300     ELSE
007310         SET WS-LINHA-BRANCA-OK TO FALSE
007320     END-IF.
007330 P210-VERIFICA-BRANCO-FIM.
007340
007350*-----------------------------------------------------------------
007360 P220-BACKFILL-DOE.
007370*-----------------------------------------------------------------
007380*MUITOS REGISTROS ANTIGOS TEM O NUMERO DO EXTRATO DE PUBLICACAO
007390*PREENCHIDO MAS NUNCA RECEBERAM O CAMPO DE PUBLICACAO-DOE; O
007400*BACKFILL EVITA QUE ESSES REGISTROS APARECAM COM O CAMPO EM BRANCO
007410*NOS RELATORIOS GERENCIAIS SEM NENHUM MOTIVO APARENTE.
007420     IF WS-PUBLICACAO-DOE = SPACES AND
007430        WS-NUM-EXTRATO-PUB NOT = SPACES
007440         MOVE WS-NUM-EXTRATO-PUB TO WS-PUBLICACAO-DOE
007450     END-IF.
007460 P220-BACKFILL-DOE-FIM.
007470
007480*-----------------------------------------------------------------
007490 P225-VERIFICA-ARQUIVADO.
007500*-----------------------------------------------------------------
007510*O CAMPO ARQUIVADO CHEGA EM FORMATOS DIFERENTES DEPENDENDO DO
007520*SISTEMA ALIMENTADOR (SIM, S, 1, TRUE, OU QUALQUER TEXTO CONTENDO
007530*A PALAVRA ARQUIV) - A EVALUATE ABAIXO COBRE TODOS ELES.
007540     MOVE WS-ARQUIVADO TO WS-ARQUIVADO-UPPER.
007550*A CONVERSAO PARA CAIXA ALTA E FEITA NUMA COPIA (WS-ARQUIVADO-UPPER)
007560*PARA NAO ALTERAR O CAMPO ORIGINAL QUE VAI SER REGRAVADO NO MESTRE
007570*NOVO TAL COMO VEIO DO ALIMENTADOR.
007580     INSPECT WS-ARQUIVADO-UPPER CONVERTING
007590             "abcdefghijklmnopqrstuvwxyz"
007600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007610     SET WS-ARQUIVADO-OK TO FALSE.
007620     EVALUATE TRUE
007630         WHEN WS-ARQUIVADO-UPPER = "SIM"
007640*OS QUATRO PRIMEIROS WHEN COBREM OS VALORES EXATOS MAIS COMUNS;
007650*O WHEN OTHER ABAIXO PEGA QUALQUER OUTRO TEXTO QUE CONTENHA A
007660*PALAVRA ARQUIV (ARQUIVADO, ARQUIVAMENTO, PRE-ARQUIVADO...).
007670         WHEN WS-ARQUIVADO-UPPER = "S"
007680         WHEN WS-ARQUIVADO-UPPER = "1"
007690         WHEN WS-ARQUIVADO-UPPER = "TRUE"
007700             SET WS-ARQUIVADO-OK TO TRUE
007710         WHEN OTHER
007720             MOVE ZERO TO WS-TALLY-ARQUIV
007730             INSPECT WS-ARQUIVADO-UPPER TALLYING
007740                     WS-TALLY-ARQUIV FOR ALL "ARQUIV"
007750             IF WS-TALLY-ARQUIV > ZERO
007760                 SET WS-ARQUIVADO-OK TO TRUE
007770             END-IF
007780     END-EVALUATE.
007790 P225-VERIFICA-ARQUIVADO-FIM.
007800
007810*-----------------------------------------------------------------
007820 P230-CALCULA-PRAZO.
007830*-----------------------------------------------------------------
007840*O CALCULO SO OCORRE SE A DATA DE TERMINO FOR RECONHECIDA EM ALGUM
007850*DOS FORMATOS ACEITOS (P620); CASO CONTRARIO O REGISTRO FICA SEM
007860*DIAS-PARA-VENCER E E CLASSIFICADO COMO "SEM DATA" EM P240.
007870     SET WS-DATA-VALIDA-OK TO FALSE.
007880     MOVE WS-VIGENCIA-TERMINO TO WS-VIGENCIA-TERMINO-WORK.
007890*A AREA DE TRABALHO E SEMPRE REPOVOADA A PARTIR DO CAMPO ORIGINAL -
007900*NUNCA FICA COM LIXO DE UM REGISTRO ANTERIOR.
007910     PERFORM P620-DETECTA-FORMATO THRU P620-DETECTA-FORMATO-FIM.
007920     IF WS-DATA-VALIDA-OK
007930         PERFORM P600-ORDINAL-DATA THRU P600-ORDINAL-DATA-FIM
007940         MOVE WS-OC-ORDINAL TO WS-ORDINAL-TERMINO
007950         COMPUTE WS-DIAS-CALC = WS-ORDINAL-TERMINO
007960                               - WS-HOJE-ORDINAL
007970         MOVE WS-DIAS-CALC TO WS-DIAS-EDITADO
007980*PASSA PRIMEIRO POR UM CAMPO EDITADO (PIC -(6)9) PARA DEPOIS VIRAR
007990*TEXTO EM WS-DIAS-PARA-VENCER - GARANTE O SINAL E A JUSTIFICACAO
008000*CORRETOS NO RELATORIO, O QUE UM MOVE DIRETO NAO FARIA.
008010         MOVE WS-DIAS-EDITADO TO WS-DIAS-PARA-VENCER
008020     ELSE
008030         MOVE SPACES TO WS-DIAS-PARA-VENCER
008040     END-IF.
008050 P230-CALCULA-PRAZO-FIM.
008060
008070*-----------------------------------------------------------------
008080 P240-CLASSIFICA-PRAZO.
008090*-----------------------------------------------------------------
008100*OS LIMITES DE 60 E 180 DIAS SAO OS MESMOS QUE SEPARAM AS FILAS
008110*ALERTAS-60/ALERTAS-180 GRAVADAS MAIS ADIANTE EM P280-GRAVA-FILAS.
008120     IF NOT WS-DATA-VALIDA-OK
008130         MOVE "SEM DATA"   TO WS-STATUS-PRAZO
008140         MOVE "NAO"        TO WS-ALERTA-180
008150         MOVE "NAO"        TO WS-ALERTA-60
008160     ELSE
008170         EVALUATE TRUE
008180*VENCIDO: A VIGENCIA JA TERMINOU E NINGUEM REGULARIZOU O
008190*INSTRUMENTO - CASO DE MAIOR ATENCAO DA DIRETORIA.
008200             WHEN WS-DIAS-CALC < ZERO
008210                 MOVE "VENCIDO"     TO WS-STATUS-PRAZO
008220                 MOVE "NAO"         TO WS-ALERTA-180
008230                 MOVE "NAO"         TO WS-ALERTA-60
008240*CRITICO-60: MENOS DE 60 DIAS PARA O VENCIMENTO - ENTRA NA FILA
008250*ALERTAS-60 ALEM DE COMPOR A FILA GERAL DE PRIORIDADES.
008260             WHEN WS-DIAS-CALC <= 60
008270                 MOVE "CRITICO_60"  TO WS-STATUS-PRAZO
008280                 MOVE "NAO"         TO WS-ALERTA-180
008290                 MOVE "SIM"         TO WS-ALERTA-60
008300*ALERTA-180: ENTRE 61 E 180 DIAS - TEMPO AINDA CONFORTAVEL PARA
008310*RENOVACAO, MAS JA MERECE ACOMPANHAMENTO.
008320             WHEN WS-DIAS-CALC <= 180
008330                 MOVE "ALERTA_180"  TO WS-STATUS-PRAZO
008340                 MOVE "SIM"         TO WS-ALERTA-180
008350                 MOVE "NAO"         TO WS-ALERTA-60
008360*CONFORTAVEL: MAIS DE 180 DIAS PARA O VENCIMENTO, SEM NECESSIDADE
008370*DE ENTRAR EM NENHUMA FILA DE ALERTA.
008380             WHEN OTHER
008390                 MOVE "CONFORTAVEL" TO WS-STATUS-PRAZO
008400                 MOVE "NAO"         TO WS-ALERTA-180
008410                 MOVE "NAO"         TO WS-ALERTA-60
008420         END-EVALUATE
008430     END-IF.
008440 P240-CLASSIFICA-PRAZO-FIM.
008450
008460*-----------------------------------------------------------------
008470 P250-STATUS-EXECUCAO.
008480*-----------------------------------------------------------------
008490*O TEXTO DE STATUS VEM LIVRE DO SISTEMA ALIMENTADOR; PADRONIZA-SE
008500*PARA "CONCLUIDO" QUALQUER VARIANTE QUE CONTENHA CONCL OU FINALIZ
008510*(CONCLUIDO, CONCLUIDA, FINALIZADO, FINALIZADA...) E O RESTANTE
008520*FICA COMO "EM ANDAMENTO" (CR-1468).
008530     MOVE WS-STATUS-EXECUCAO TO WS-STATUS-EXEC-UPPER.
008540*MESMA TECNICA DE P225: TRABALHA NUMA COPIA EM CAIXA ALTA PARA NAO
008550*PERDER O TEXTO ORIGINAL DO CAMPO WS-STATUS-EXECUCAO.
008560     INSPECT WS-STATUS-EXEC-UPPER CONVERTING
008570             "abcdefghijklmnopqrstuvwxyz"
008580          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008590     MOVE ZERO TO WS-TALLY-CONCL WS-TALLY-FINAL.
008600     INSPECT WS-STATUS-EXEC-UPPER TALLYING
008610             WS-TALLY-CONCL FOR ALL "CONCL".
008620     INSPECT WS-STATUS-EXEC-UPPER TALLYING
008630             WS-TALLY-FINAL FOR ALL "FINALIZ".
008640     IF WS-TALLY-CONCL > ZERO OR WS-TALLY-FINAL > ZERO
008650*BASTA UMA DAS DUAS PALAVRAS (CONCL OU FINALIZ) APARECER EM
008660*QUALQUER PARTE DO TEXTO PARA O STATUS PADRONIZADO SER CONCLUIDO.
008670         MOVE "CONCLUIDO"    TO WS-STATUS-EXEC-PAD
008680     ELSE
008690         MOVE "EM ANDAMENTO" TO WS-STATUS-EXEC-PAD
008700     END-IF.
008710 P250-STATUS-EXECUCAO-FIM.
008720
008730*-----------------------------------------------------------------
008740 P260-ACUMULA-CONTADORES.
008750*-----------------------------------------------------------------
008760*OS CINCO CONTADORES AQUI SAO OS MESMOS QUE VAO PARA O RESUMO-
008770*EXECUCAO E ALIMENTAM DIRETAMENTE O RELATORIO EXECUTIVO (ACTRES).
008780*CONTADORES POR CATEGORIA INCLUEM OS REGISTROS ARQUIVADOS
008790     EVALUATE WS-STATUS-PRAZO
008800*O NOME DA CONDICAO (STATUS-PRAZO) E O MESMO USADO NA CLASSIFICACAO
008810*DE P240 - QUALQUER NOVA CATEGORIA CRIADA LA TEM QUE GANHAR UM WHEN
008820*CORRESPONDENTE AQUI, SENAO O CONTADOR FICA FORA DO RESUMO.
008830         WHEN "CONFORTAVEL" ADD 1 TO WS-CNT-CONFORTAVEL
008840*MAIS DE 180 DIAS PARA O VENCIMENTO - SITUACAO NORMAL, SEM
008850*NECESSIDADE DE ACOMPANHAMENTO ESPECIAL.
008860         WHEN "ALERTA_180"  ADD 1 TO WS-CNT-ALERTA-180
008870*ENTRE 61 E 180 DIAS - JA CONTA PARA A FILA ALERTAS-180.
008880         WHEN "CRITICO_60"  ADD 1 TO WS-CNT-CRITICO-60
008890*60 DIAS OU MENOS - JA CONTA PARA A FILA ALERTAS-60, A MAIS
008900*ACOMPANHADA PELA DIRETORIA.
008910         WHEN "VENCIDO"     ADD 1 TO WS-CNT-VENCIDO
008920*PRAZO JA PASSOU - NAO ENTRA EM NENHUMA DAS TRES FILAS, SO E
008930*CONTADO PARA O RESUMO GERENCIAL.
008940         WHEN "SEM DATA"    ADD 1 TO WS-CNT-SEM-DATA
008950*DATA AUSENTE OU EM FORMATO NAO RECONHECIDO - MESMO TRATAMENTO DE
008960*VENCIDO, FORA DAS FILAS DE ACOMPANHAMENTO.
008970     END-EVALUATE.
008980 P260-ACUMULA-CONTADORES-FIM.
008990
009000*-----------------------------------------------------------------
009010 P270-MENOR-PRAZO.
009020*-----------------------------------------------------------------
009030*MENOR PRAZO CONSIDERA TODOS OS REGISTROS COM DATA, ARQUIVADOS
009040*OU NAO (CR-5208). EMPATE FICA COM O PRIMEIRO REGISTRO LIDO.
009050     IF WS-DATA-VALIDA-OK
009060         IF NOT WS-TEM-MENOR-OK OR WS-DIAS-CALC < WS-MENOR-DIAS
009070*A CONDICAO "NOT WS-TEM-MENOR-OK" GARANTE QUE O PRIMEIRO REGISTRO
009080*COM DATA VALIDA SEMPRE ENTRA, MESMO QUE WS-MENOR-DIAS AINDA ESTEJA
009090*ZERADO DESDE A INICIALIZACAO.
009100             MOVE WS-DIAS-CALC     TO WS-MENOR-DIAS
009110             MOVE WS-IDENTIFICACAO TO WS-MENOR-IDENT
009120             SET WS-TEM-MENOR-OK   TO TRUE
009130         END-IF
009140     END-IF.
009150 P270-MENOR-PRAZO-FIM.
009160
009170*-----------------------------------------------------------------
009180 P280-GRAVA-FILAS.
009190*-----------------------------------------------------------------
009200*REGISTROS ARQUIVADOS NAO ENTRAM EM NENHUMA FILA DE PRIORIDADE -
009210*SO SAO RECONTADOS (WS-CNT-NAO-ARQ) E REGRAVADOS NO MESTRE NOVO,
009220*NA MESMA ORDEM DE LEITURA, PARA MANTER HISTORICO/AUDITORIA.
009230*REGRAVA O INSTRUMENTO NO MESTRE NOVO ANTES DE DECIDIR SE ELE VAI
009240*PARA ALGUMA FILA - O MESTRE NOVO SEMPRE RECEBE TODOS OS LIDOS.
009250     WRITE REG-TBL-OUT FROM WS-REG-INSTRUM.
009260*O MESTRE NOVO VIRA O MESTRE DE ENTRADA DA PROXIMA EXECUCAO, ENTAO
009270*RECEBE TODO REGISTRO LIDO, ARQUIVADO OU NAO, ANTES DE QUALQUER
009280*DECISAO SOBRE AS FILAS DE ACOMPANHAMENTO.
009290     PERFORM P225-VERIFICA-ARQUIVADO
009300                     THRU P225-VERIFICA-ARQUIVADO-FIM.
009310     IF NOT WS-ARQUIVADO-OK
009320         ADD 1 TO WS-CNT-NAO-ARQ
009330         PERFORM P281-MONTA-CHAVE THRU P281-MONTA-CHAVE-FIM
009340         WRITE REG-WK-PRIOR FROM WS-REG-FILA
009350         IF WS-ALERTA-180 = "SIM"
009360             ADD 1 TO WS-QTD-ALERTA-180
009370             WRITE REG-WK-AL180 FROM WS-REG-FILA
009380         END-IF
009390         IF WS-ALERTA-60 = "SIM"
009400*UM MESMO INSTRUMENTO NUNCA CAI AO MESMO TEMPO EM ALERTA-180 E
009410*ALERTA-60 - AS DUAS FAIXAS SAO MUTUAMENTE EXCLUSIVAS EM P240.
009420             ADD 1 TO WS-QTD-CRITICO-60
009430             WRITE REG-WK-AL60 FROM WS-REG-FILA
009440         END-IF
009450     END-IF.
009460 P280-GRAVA-FILAS-FIM.
009470
009480*-----------------------------------------------------------------
009490 P281-MONTA-CHAVE.
009500*-----------------------------------------------------------------
009510*O VIES DE 500000000 (CR-3102) EVITA CHAVE NEGATIVA EM CAMPO PIC 9
009520*SEM SINAL, PERMITINDO ORDENACAO ASCENDENTE NORMAL NO SORT; A CHAVE
009530*999999999 (CR-3355) GARANTE QUE REGISTROS SEM DATA VAO SEMPRE PARA
009540*O FINAL DA FILA, NUNCA PARA O TOPO.
009550*CHAVE NUMERICA COM VIES (CR-3102): DIAS + 500000000, OU
009560*999999999 QUANDO NAO HA DATA (CR-3355) - ORDENA SEM DATA AO FIM
009570     IF WS-DATA-VALIDA-OK
009580         COMPUTE WS-SK-DIAS = WS-DIAS-CALC + WS-SK-VIES-BASE
009590     ELSE
009600         MOVE WS-SK-SEM-DATA TO WS-SK-DIAS
009610     END-IF.
009620     MOVE WS-IDENTIFICACAO TO WS-SK-IDENT.
009630*A IDENTIFICACAO E GRAVADA NA CHAVE PARA DESEMPATAR REGISTROS COM O
009640*MESMO NUMERO DE DIAS - SEM ISSO O SORT PODERIA EMBARALHAR A ORDEM
009650*RELATIVA DE DOIS INSTRUMENTOS COM PRAZO IDENTICO ENTRE EXECUCOES.
009660     MOVE WS-REG-INSTRUM   TO WS-SK-REGISTRO.
009670 P281-MONTA-CHAVE-FIM.
009680
009690*-----------------------------------------------------------------
009700 P500-ORDENA-FILAS.
009710*-----------------------------------------------------------------
009720*AS TRES FILAS SAO ORDENADAS PELA MESMA TECNICA: SORT ... USING O
009730*ARQUIVO DE TRABALHO GRAVADO EM P280, COM OUTPUT PROCEDURE PROPRIA
009740*PARA DESCARTAR A CHAVE E GRAVAR SO O REGISTRO ORIGINAL NA SAIDA.
009750     CLOSE TBL-INSTRUMENTOS TBL-INST-NOVO WK-PRIOR WK-AL180
009760*NENHUM DOS TRES SORT PRECISA DE OUTPUT PROCEDURE DIFERENTE - TODOS
009770*SO DESCARTAM A CHAVE E GRAVAM O PAYLOAD NO ARQUIVO DE SAIDA FINAL.
009780           WK-AL60.
009790*OS ARQUIVOS DE ENTRADA/MESTRE-NOVO E OS TRES DE TRABALHO SO
009800*PRECISAM FICAR FECHADOS ANTES DO SORT PORQUE O PROPRIO SORT VAI
009810*REABRI-LOS NO MODO QUE PRECISAR (USING LE, SAIDA GRAVA).
009820*A CHAVE SECUNDARIA (IDENT) SO DESEMPATA QUANDO DOIS INSTRUMENTOS
009830*TEM EXATAMENTE O MESMO NUMERO DE DIAS PARA O VENCIMENTO.
009840     SORT SD-PRIOR ON ASCENDING KEY SD-SK-DIAS SD-SK-IDENT
009850*OS TRES SORT SAO INDEPENDENTES ENTRE SI - UM INSTRUMENTO PODE
009860*APARECER EM MAIS DE UMA FILA (PRIOR E, SE FOR O CASO, AL180 OU
009870*AL60) PORQUE PRIOR E A FILA GERAL DE TODOS OS NAO-ARQUIVADOS.
009880         USING WK-PRIOR
009890         OUTPUT PROCEDURE P510-GRAVA-PRIOR.
009900     SORT SD-AL180 ON ASCENDING KEY SD2-SK-DIAS SD2-SK-IDENT
009910         USING WK-AL180
009920         OUTPUT PROCEDURE P520-GRAVA-AL180.
009930     SORT SD-AL60 ON ASCENDING KEY SD3-SK-DIAS SD3-SK-IDENT
009940         USING WK-AL60
009950         OUTPUT PROCEDURE P530-GRAVA-AL60.
009960 P500-ORDENA-FILAS-FIM.
009970
009980*-----------------------------------------------------------------
009990 P510-GRAVA-PRIOR.
010000*-----------------------------------------------------------------
010010*ABRE O ARQUIVO DE SAIDA DEFINITIVO E CONSOME TODO O RESULTADO DO
010020*SORT, UM REGISTRO POR VEZ, ATE O RETURN SINALIZAR FIM.
010030     SET WS-SORT-EOF-OK TO FALSE.
010040*O MESMO FLAG WS-SORT-EOF-OK E REAPROVEITADO NAS TRES OUTPUT
010050*PROCEDURES, SEMPRE REARMADO NO INICIO DE CADA UMA DELAS.
010060     OPEN OUTPUT PRIORIDADES.
010070*SO ABRE A SAIDA DEFINITIVA DEPOIS DE FECHAR O ARQUIVO DE TRABALHO -
010080*O SORT JA CONSUMIU WK-PRIOR POR DENTRO ANTES DE CHEGAR AQUI.
010090     PERFORM P511-RETORNA-PRIOR THRU P511-RETORNA-PRIOR-FIM
010100             UNTIL WS-SORT-EOF-OK.
010110     CLOSE PRIORIDADES.
010120 P510-GRAVA-PRIOR-FIM.
010130
010140*-----------------------------------------------------------------
010150 P511-RETORNA-PRIOR.
010160*-----------------------------------------------------------------
010170*A CHAVE DE ORDENACAO (DIAS/IDENT) NAO VAI PARA O ARQUIVO FINAL -
010180*SO O PAYLOAD (REGISTRO ORIGINAL DO INSTRUMENTO) E GRAVADO.
010190     RETURN SD-PRIOR INTO WS-REG-FILA
010200         AT END
010210             SET WS-SORT-EOF-OK TO TRUE
010220     END-RETURN.
010230     IF NOT WS-SORT-EOF-OK
010240         WRITE REG-PRIOR-OUT FROM WS-SK-REGISTRO
010250*WS-SK-REGISTRO E A PARTE DO REGISTRO GRAVADA APOS A CHAVE EM
010260*P281-MONTA-CHAVE - O RETURN TRAZ A CHAVE DE VOLTA TAMBEM, MAS ELA
010270*E IGNORADA AQUI, SO O PAYLOAD VAI PARA O ARQUIVO FINAL.
010280     END-IF.
010290 P511-RETORNA-PRIOR-FIM.
010300
010310*-----------------------------------------------------------------
010320 P520-GRAVA-AL180.
010330*-----------------------------------------------------------------
010340*MESMA LOGICA DE P510, APLICADA A FILA DE ALERTA DE 180 DIAS.
010350     SET WS-SORT-EOF-OK TO FALSE.
010360     OPEN OUTPUT ALERTAS-180.
010370     PERFORM P521-RETORNA-AL180 THRU P521-RETORNA-AL180-FIM
010380             UNTIL WS-SORT-EOF-OK.
010390     CLOSE ALERTAS-180.
010400 P520-GRAVA-AL180-FIM.
010410
010420*-----------------------------------------------------------------
010430 P521-RETORNA-AL180.
010440*-----------------------------------------------------------------
010450*MESMA LOGICA DE P511, APLICADA A FILA DE ALERTA DE 180 DIAS.
010460     RETURN SD-AL180 INTO WS-REG-FILA
010470         AT END
010480             SET WS-SORT-EOF-OK TO TRUE
010490     END-RETURN.
010500     IF NOT WS-SORT-EOF-OK
010510         WRITE REG-A180-OUT FROM WS-SK-REGISTRO
010520     END-IF.
010530 P521-RETORNA-AL180-FIM.
010540
010550*-----------------------------------------------------------------
010560 P530-GRAVA-AL60.
010570*-----------------------------------------------------------------
010580*MESMA LOGICA DE P510, APLICADA A FILA CRITICA DE 60 DIAS.
010590     SET WS-SORT-EOF-OK TO FALSE.
010600     OPEN OUTPUT ALERTAS-60.
010610     PERFORM P531-RETORNA-AL60 THRU P531-RETORNA-AL60-FIM
010620             UNTIL WS-SORT-EOF-OK.
010630     CLOSE ALERTAS-60.
010640 P530-GRAVA-AL60-FIM.
010650
010660*-----------------------------------------------------------------
010670 P531-RETORNA-AL60.
010680*-----------------------------------------------------------------
010690*MESMA LOGICA DE P511, APLICADA A FILA CRITICA DE 60 DIAS.
010700     RETURN SD-AL60 INTO WS-REG-FILA
010710         AT END
010720             SET WS-SORT-EOF-OK TO TRUE
010730     END-RETURN.
010740     IF NOT WS-SORT-EOF-OK
010750         WRITE REG-A60-OUT FROM WS-SK-REGISTRO
010760     END-IF.
010770 P531-RETORNA-AL60-FIM.
010780
010790*-----------------------------------------------------------------
010800 P600-ORDINAL-DATA.
010810*-----------------------------------------------------------------
010820*O NUMERO ORDINAL CONTA OS DIAS DESDE UM MARCO FIXO, SOMANDO OS
010830*DIAS BISSEXTOS DE TODOS OS ANOS ANTERIORES MAIS OS DIAS DO ANO
010840*CORRENTE (TABELA WS-DIAS-ACUM-MES) - E A UNICA FORMA DE SUBTRAIR
010850*DUAS DATAS NESTE DIALETO SEM USAR FUNCTION INTRINSECA.
010860*CONVERTE WS-OC-ANO/MES/DIA EM NUMERO ORDINAL DE DIA, PARA
010870*PERMITIR SUBTRAIR DUAS DATAS QUAISQUER.
010880*OS DIAS BISSEXTOS SO ENTRAM NA CONTA PARA OS ANOS ANTERIORES AO
010890*CORRENTE - O BISSEXTO DO PROPRIO ANO CORRENTE E SOMADO SEPARADA-
010900*MENTE ABAIXO, SO QUANDO O MES JA PASSOU DE FEVEREIRO.
010910     COMPUTE WS-OC-ANO-ANT = WS-OC-ANO - 1.
010920*O ANO ANTERIOR E QUEM ENTRA NA CONTA DE DIAS BISSEXTOS JA
010930*TRANSCORRIDOS; O BISSEXTO DO PROPRIO ANO CORRENTE E TRATADO
010940*SEPARADAMENTE MAIS ABAIXO.
010950     PERFORM P610-VALIDA-BISSEXTO THRU P610-VALIDA-BISSEXTO-FIM.
010960     DIVIDE WS-OC-ANO-ANT BY 4   GIVING WS-OC-QUOCIENTE
010970                                 REMAINDER WS-OC-RESTO.
010980     COMPUTE WS-OC-DIAS-BISSEXTOS = WS-OC-QUOCIENTE.
010990     DIVIDE WS-OC-ANO-ANT BY 100 GIVING WS-OC-QUOCIENTE
011000                                 REMAINDER WS-OC-RESTO.
011010     SUBTRACT WS-OC-QUOCIENTE FROM WS-OC-DIAS-BISSEXTOS.
011020     DIVIDE WS-OC-ANO-ANT BY 400 GIVING WS-OC-QUOCIENTE
011030                                 REMAINDER WS-OC-RESTO.
011040     ADD WS-OC-QUOCIENTE TO WS-OC-DIAS-BISSEXTOS.
011050*TOTAL = 365 DIAS POR ANO ANTERIOR, MAIS UM DIA PARA CADA ANO
011060*BISSEXTO ANTERIOR, MAIS OS DIAS ACUMULADOS DO ANO CORRENTE ATE
011070*O INICIO DO MES, MAIS O DIA DO MES.
011080     COMPUTE WS-OC-ORDINAL = (WS-OC-ANO-ANT * 365)
011090                           + WS-OC-DIAS-BISSEXTOS
011100                           + WS-DIAS-ACUM-MES(WS-OC-MES)
011110                           + WS-OC-DIA.
011120     IF WS-OC-E-BISSEXTO AND WS-OC-MES > 2
011130         ADD 1 TO WS-OC-ORDINAL
011140     END-IF.
011150 P600-ORDINAL-DATA-FIM.
011160
011170*-----------------------------------------------------------------
011180 P610-VALIDA-BISSEXTO.
011190*-----------------------------------------------------------------
011200*DIVISIVEL POR 4 E NAO POR 100, OU DIVISIVEL POR 400 - REGRA
011210*GREGORIANA PADRAO, SEM NENHUMA EXCECAO LOCAL.
011220*REGRA CLASSICA DO ANO BISSEXTO (ROTINA PGDTAVAL DO MODULO 2)
011230     DIVIDE WS-OC-ANO BY 4   GIVING WS-OC-QUOCIENTE
011240*TRES DIVISOES EM CASCATA (4, 100, 400) IMPLEMENTAM A REGRA
011250*GREGORIANA COMPLETA SEM PRECISAR DE NENHUMA FUNCTION INTRINSECA.
011260                             REMAINDER WS-OC-RESTO.
011270     IF WS-OC-RESTO NOT = ZERO
011280         SET WS-OC-E-BISSEXTO TO FALSE
011290     ELSE
011300         DIVIDE WS-OC-ANO BY 100 GIVING WS-OC-QUOCIENTE
011310                                 REMAINDER WS-OC-RESTO
011320         IF WS-OC-RESTO NOT = ZERO
011330             SET WS-OC-E-BISSEXTO TO TRUE
011340         ELSE
011350             DIVIDE WS-OC-ANO BY 400 GIVING WS-OC-QUOCIENTE
011360                                     REMAINDER WS-OC-RESTO
011370             IF WS-OC-RESTO = ZERO
011380                 SET WS-OC-E-BISSEXTO TO TRUE
011390             ELSE
011400                 SET WS-OC-E-BISSEXTO TO FALSE
011410             END-IF
011420         END-IF
011430     END-IF.
011440 P610-VALIDA-BISSEXTO-FIM.
011450
011460*-----------------------------------------------------------------
011470 P620-DETECTA-FORMATO.
011480*-----------------------------------------------------------------
011490*OS TRES FORMATOS SAO OS QUE OS DIVERSOS SISTEMAS ALIMENTADORES JA
011500*CHEGARAM A EXPORTAR AO LONGO DOS ANOS; A ORDEM DE TESTE NAO E
011510*SIGNIFICATIVA, POIS OS SEPARADORES SAO MUTUAMENTE EXCLUSIVOS.
011520*ORDEM DE PRIORIDADE: DD/MM/AAAA, DD-MM-AAAA, AAAA-MM-DD
011530*SO TESTA O PROXIMO FORMATO QUANDO O ANTERIOR NAO BATE - OS TRES
011540*SEPARADORES SAO MUTUAMENTE EXCLUSIVOS, ENTAO NUNCA HA AMBIGUIDADE.
011550     IF WS-VTW1-SEP1 = "/" AND WS-VTW1-SEP2 = "/"
011560*TESTA PRIMEIRO O FORMATO MAIS COMUM (BARRA) PARA O CASO TIPICO SAIR
011570*MAIS RAPIDO, SEM PRECISAR TESTAR OS DOIS FORMATOS DE HIFEN.
011580         PERFORM P621-EXTRAI-FMT1 THRU P621-EXTRAI-FMT1-FIM
011590     ELSE
011600         IF WS-VTW2-SEP1 = "-" AND WS-VTW2-SEP2 = "-"
011610             PERFORM P622-EXTRAI-FMT2 THRU P622-EXTRAI-FMT2-FIM
011620         ELSE
011630             IF WS-VTW3-SEP1 = "-" AND WS-VTW3-SEP2 = "-"
011640                 PERFORM P623-EXTRAI-FMT3
011650                         THRU P623-EXTRAI-FMT3-FIM
011660             END-IF
011670         END-IF
011680     END-IF.
011690 P620-DETECTA-FORMATO-FIM.
011700
011710*-----------------------------------------------------------------
011720 P621-EXTRAI-FMT1.
011730*-----------------------------------------------------------------
011740*FORMATO DD/MM/AAAA (O MAIS COMUM NAS PLANILHAS ORIGINAIS).
011750     IF WS-VTW1-DIA IS NUMERICO-VALIDO AND
011760*A CLASSE NUMERICO-VALIDO (SPECIAL-NAMES) CONFERE CADA POSICAO DO
011770*CAMPO CONTRA OS DIGITOS 0-9, REJEITANDO LIXO ALFABETICO QUE POR
011780*ACASO TENHA CAIDO NA POSICAO DO DIA/MES/ANO.
011790        WS-VTW1-MES IS NUMERICO-VALIDO AND
011800        WS-VTW1-ANO IS NUMERICO-VALIDO
011810         MOVE WS-VTW1-DIA TO WS-OC-DIA
011820*OS CAMPOS SAO COPIADOS ANTES DA VALIDACAO DE CALENDARIO (P660)
011830*PORQUE ELA TRABALHA SOBRE WS-OC-DIA/MES/ANO, NUNCA DIRETO SOBRE
011840*A REDEFINES DO FORMATO DETECTADO.
011850         MOVE WS-VTW1-MES TO WS-OC-MES
011860         MOVE WS-VTW1-ANO TO WS-OC-ANO
011870         PERFORM P660-VALIDA-CALENDARIO
011880                 THRU P660-VALIDA-CALENDARIO-FIM
011890     END-IF.
011900 P621-EXTRAI-FMT1-FIM.
011910
011920*-----------------------------------------------------------------
011930 P622-EXTRAI-FMT2.
011940*-----------------------------------------------------------------
011950*FORMATO DD-MM-AAAA (VARIANTE COM HIFEN NO LUGAR DA BARRA).
011960     IF WS-VTW2-DIA IS NUMERICO-VALIDO AND
011970        WS-VTW2-MES IS NUMERICO-VALIDO AND
011980        WS-VTW2-ANO IS NUMERICO-VALIDO
011990         MOVE WS-VTW2-DIA TO WS-OC-DIA
012000         MOVE WS-VTW2-MES TO WS-OC-MES
012010         MOVE WS-VTW2-ANO TO WS-OC-ANO
012020         PERFORM P660-VALIDA-CALENDARIO
012030                 THRU P660-VALIDA-CALENDARIO-FIM
012040     END-IF.
012050 P622-EXTRAI-FMT2-FIM.
012060
012070*-----------------------------------------------------------------
012080 P623-EXTRAI-FMT3.
012090*-----------------------------------------------------------------
012100*FORMATO AAAA-MM-DD (EXPORTACAO NO PADRAO ISO, MAIS RECENTE).
012110     IF WS-VTW3-DIA IS NUMERICO-VALIDO AND
012120        WS-VTW3-MES IS NUMERICO-VALIDO AND
012130        WS-VTW3-ANO IS NUMERICO-VALIDO
012140         MOVE WS-VTW3-DIA TO WS-OC-DIA
012150         MOVE WS-VTW3-MES TO WS-OC-MES
012160         MOVE WS-VTW3-ANO TO WS-OC-ANO
012170         PERFORM P660-VALIDA-CALENDARIO
012180                 THRU P660-VALIDA-CALENDARIO-FIM
012190     END-IF.
012200 P623-EXTRAI-FMT3-FIM.
012210
012220*-----------------------------------------------------------------
012230 P660-VALIDA-CALENDARIO.
012240*-----------------------------------------------------------------
012250*TABELA DE DIAS POR MES, COM FEVEREIRO TRATADO A PARTE PELO TESTE
012260*DE BISSEXTO; QUALQUER COMBINACAO FORA DESTES LIMITES (DIA 31 EM
012270*ABRIL, DIA 30 EM FEVEREIRO ETC.) CAI NO RAMO "SEM DATA".
012280*MES 13, DIA 32 E SEMELHANTES RESULTAM EM DATA INVALIDA (SEM DATA)
012290     SET WS-DATA-VALIDA-OK TO FALSE.
012300*REARMADO NO INICIO DE P660 PORQUE ESTE PARAGRAFO E CHAMADO UMA VEZ
012310*PARA CADA FORMATO TESTADO EM P620, E SO O ULTIMO TESTE QUE VALE.
012320     MOVE WS-OC-MES TO WS-VC-MES.
012330*A COPIA PARA WS-VC-* EXISTE PORQUE OS 88-LEVELS DE FAIXA (1-28,
012340*1-29...) SO FAZEM SENTIDO NESTES CAMPOS, NUNCA EM WS-OC-DIA/MES.
012350     MOVE WS-OC-DIA TO WS-VC-DIA.
012360     IF WS-VC-MES-VALIDO
012370*MESES DE 31 DIAS, DEPOIS OS DE 30, E POR FIM FEVEREIRO, QUE
012380*DEPENDE DO RESULTADO DE P610-VALIDA-BISSEXTO.
012390         EVALUATE WS-OC-MES
012400             WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
012410*MESES COM 31 DIAS - JANEIRO, MARCO, MAIO, JULHO, AGOSTO,
012420*OUTUBRO E DEZEMBRO.
012430                 IF WS-VC-DIA-1-31
012440                     SET WS-DATA-VALIDA-OK TO TRUE
012450                 END-IF
012460             WHEN 4 WHEN 6 WHEN 9 WHEN 11
012470*MESES COM 30 DIAS - ABRIL, JUNHO, SETEMBRO E NOVEMBRO.
012480                 IF WS-VC-DIA-1-30
012490                     SET WS-DATA-VALIDA-OK TO TRUE
012500                 END-IF
012510             WHEN 2
012520                 PERFORM P610-VALIDA-BISSEXTO
012530                         THRU P610-VALIDA-BISSEXTO-FIM
012540                 IF WS-OC-E-BISSEXTO
012550                     IF WS-VC-DIA-1-29
012560                         SET WS-DATA-VALIDA-OK TO TRUE
012570                     END-IF
012580                 ELSE
012590                     IF WS-VC-DIA-1-28
012600                         SET WS-DATA-VALIDA-OK TO TRUE
012610                     END-IF
012620                 END-IF
012630         END-EVALUATE
012640     END-IF.
012650 P660-VALIDA-CALENDARIO-FIM.
012660
012670*-----------------------------------------------------------------
012680 P700-GRAVA-RESUMO.
012690*-----------------------------------------------------------------
012700*O RESUMO-EXECUCAO E O UNICO ARQUIVO QUE ALIMENTA OS DOIS
012710*RELATORIOS (ACTRES/ACTDET) - POR ISSO O LAYOUT FICA NA COPY
012720*FD-ACRES, COMPARTILHADA ENTRE OS TRES PROGRAMAS (CR-4471).
012730*GRAVADO SOMENTE AQUI, NO FIM DA EXECUCAO - NEM ACTRES NEM ACTDET
012740*ESCREVEM NESTE ARQUIVO, SO LEEM O QUE ACTMON DEIXOU PRONTO.
012750     OPEN OUTPUT RESUMO-EXECUCAO.
012760*ABRE, ESCREVE O UNICO REGISTRO E JA FECHA NA SEQUENCIA - NAO HA
012770*MOTIVO PARA MANTER O ARQUIVO ABERTO ALEM DESTE PARAGRAFO.
012780     MOVE WS-HOJE-TEXTO          TO RES-DATA-EXECUCAO.
012790     MOVE WS-CNT-LIDOS           TO RES-TOTAL-REGISTROS.
012800     MOVE WS-CNT-NAO-ARQ          TO RES-NAO-ARQUIVADOS.
012810     MOVE WS-CNT-CONFORTAVEL      TO RES-CNT-CONFORTAVEL.
012820     MOVE WS-CNT-ALERTA-180       TO RES-CNT-ALERTA-180.
012830     MOVE WS-CNT-CRITICO-60       TO RES-CNT-CRITICO-60.
012840     MOVE WS-CNT-VENCIDO          TO RES-CNT-VENCIDO.
012850     MOVE WS-CNT-SEM-DATA         TO RES-CNT-SEM-DATA.
012860     MOVE WS-QTD-ALERTA-180       TO RES-ALERTA-180-QTD.
012870     MOVE WS-QTD-CRITICO-60       TO RES-CRITICO-60-QTD.
012880     IF WS-TEM-MENOR-OK
012890*O REGISTRO-RESUMO SO GRAVA O MENOR PRAZO QUANDO ALGUM INSTRUMENTO
012900*DA EXECUCAO TINHA DATA DE TERMINO RECONHECIDA.
012910         SET RES-TEM-MENOR-PRAZO TO TRUE
012920         MOVE WS-MENOR-DIAS       TO RES-MENOR-PRAZO-DIAS
012930         MOVE WS-MENOR-IDENT      TO RES-MENOR-PRAZO-IDENT
012940     ELSE
012950         SET RES-SEM-MENOR-PRAZO TO TRUE
012960         MOVE ZERO                TO RES-MENOR-PRAZO-DIAS
012970         MOVE SPACES              TO RES-MENOR-PRAZO-IDENT
012980     END-IF.
012990*RES-TEM-MENOR-PRAZO SO FICA FALSO QUANDO NENHUM REGISTRO DO
013000*ARQUIVO TINHA DATA DE TERMINO RECONHECIDA (WS-TEM-MENOR-OK NUNCA
013010*CHEGA A SER LIGADA POR P270-MENOR-PRAZO).
013020     WRITE REG-RESUMO.
013030     CLOSE RESUMO-EXECUCAO.
013040     IF WS-TRACE-LIGADO
013050         PERFORM P710-SOMA-CONTADORES                             CR-5340 
013060                 THRU P710-SOMA-CONTADORES-FIM                    CR-5340 
013070     END-IF.
013080     DISPLAY "ACTMON - EXECUCAO CONCLUIDA. DATA="
013090             RES-DATA-EXECUCAO
013100             " TOTAL=" RES-TOTAL-REGISTROS
013110             " NAO-ARQ=" RES-NAO-ARQUIVADOS
013120             " CONFORTAVEL=" RES-CNT-CONFORTAVEL
013130             " ALERTA180=" RES-CNT-ALERTA-180
013140             " CRITICO60=" RES-CNT-CRITICO-60
013150             " VENCIDO=" RES-CNT-VENCIDO
013160             " SEMDATA=" RES-CNT-SEM-DATA.
013170 P700-GRAVA-RESUMO-FIM.
013180
013190*-----------------------------------------------------------------
013200 P710-SOMA-CONTADORES.                                            CR-5340 
013210*-----------------------------------------------------------------
013220*TRACE DE CONFERENCIA (UPSI-0 LIGADA): SOMA OS 9 CONTADORES PELA
013230*VISAO EM TABELA DA COPY FD-ACRES E EXIBE PARA CONFERENCIA MANUAL.
013240     MOVE ZERO TO WS-SOMA-CONTADORES.                             CR-5340 
013250     PERFORM P711-ACUMULA-CONTADOR THRU P711-ACUMULA-CONTADOR-FIM CR-5340 
013260         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 9.
013270     DISPLAY "ACTMON - TRACE SOMA-CONTADORES=" WS-SOMA-CONTADORES.CR-5340 
013280*SE ESTE VALOR NAO BATER COM WS-CNT-LIDOS, ALGUM CONTADOR DO
013290*RESUMO-EXECUCAO FICOU FORA DA SOMA E PRECISA SER INVESTIGADO.
013300 P710-SOMA-CONTADORES-FIM.                                        CR-5340 
013310
013320*-----------------------------------------------------------------
013330 P711-ACUMULA-CONTADOR.                                           CR-5340 
013340*-----------------------------------------------------------------
013350     ADD RES-CONTADOR-VALOR(WS-IX) TO WS-SOMA-CONTADORES.         CR-5340 
013360 P711-ACUMULA-CONTADOR-FIM.                                       CR-5340 
013370
013380*-----------------------------------------------------------------
013390 P800-ERRO.
013400*-----------------------------------------------------------------
013410*SEM O ARQUIVO MESTRE NAO HA O QUE PROCESSAR; O PROGRAMA ENCERRA
013420*COM RETURN-CODE 1 PARA O JCL/SCRIPT DE AGENDAMENTO DETECTAR A
013430*FALHA SEM PRECISAR EXAMINAR O LOG.
013440     DISPLAY "ACTMON - ARQUIVO TBL-INSTRUMENTOS NAO ENCONTRADO.".
013450     DISPLAY "ACTMON - FILE STATUS: " WS-FS-TIN.
013460     MOVE 1 TO RETURN-CODE.
013470*RETURN-CODE DIFERENTE DE ZERO E A CONVENCAO DESTE AMBIENTE PARA
013480*SINALIZAR FALHA AO PASSO SEGUINTE DO JCL/SCRIPT.
013490     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
013500 P800-ERRO-FIM.
013510
013520*-----------------------------------------------------------------
013530 P900-FINALIZA.
013540*-----------------------------------------------------------------
013550*PONTO UNICO DE SAIDA DO PROGRAMA, CHAMADO TANTO PELO FLUXO NORMAL
013560*QUANTO PELO RAMO DE ERRO (P800).
013570     DISPLAY "ACTMON - FIM DO PROCESSAMENTO.".
013580     GOBACK.
013590 P900-FINALIZA-FIM.
013600
013610******************************************************************
013620* NOTAS DE MANUTENCAO FUTURA (CONSULTAR ANTES DE ALTERAR O FONTE)
013630*   - QUALQUER NOVO FORMATO DE DATA ACEITO PELOS SISTEMAS ALIMENTA-
013640*     DORES PRECISA DE UMA NOVA REDEFINES (WS-VTW-FMTn) E DE UM NOVO
013650*     RAMO EM P620-DETECTA-FORMATO, SEGUINDO O MESMO PADRAO DOS TRES
013660*     JA EXISTENTES.
013670*   - QUALQUER NOVA FAIXA DE CLASSIFICACAO DE PRAZO PRECISA DE AJUSTE
013680*     EM TRES LUGARES: P240 (EVALUATE), P260 (EVALUATE) E NA COPY
013690*     FD-ACRES (RES-CONTADORES), NUNCA SO EM UM DELES.
013700*   - A ROTINA DE TRACE (UPSI-0, CR-5340) NAO DEVE FICAR LIGADA EM
013710*     PRODUCAO POR PADRAO - SO O OPERADOR LIGA QUANDO PRECISA
013720*     CONFERIR UMA EXECUCAO SUSPEITA.
013730*   - OS TRES ARQUIVOS DE SAIDA (PRIORIDADES/ALERTAS-180/ALERTAS-60)
013740*     SAO REGRAVADOS DO ZERO (OPEN OUTPUT) A CADA EXECUCAO - NAO HA
013750*     ACUMULO DE UMA EXECUCAO PARA OUTRA, NEM CONCATENACAO HISTORICA.
013760*   - O MESTRE NOVO (TBL-INST-NOVO) DEVE SER RENOMEADO PARA MESTRE
013770*     CORRENTE PELO JCL/SCRIPT ANTES DA PROXIMA EXECUCAO - ESTE
013780*     PROGRAMA NAO FAZ ESSA TROCA POR CONTA PROPRIA.
013790*   - CR-5208 MUDOU O CRITERIO DE MENOR-PRAZO PARA INCLUIR REGISTROS
013800*     ARQUIVADOS; SE ESSA DECISAO FOR REVISTA, REVER TAMBEM O TEXTO
013810*     DO RELATORIO EXECUTIVO EM ACTRES, QUE EXPLICA O CRITERIO.
013820******************************************************************
013830 END PROGRAM ACTMON.
