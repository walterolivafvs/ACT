000010******************************************************************
000020* PROGRAMA: ACTDET
000030* FINALIDADE: MONTA O RELATORIO DETALHADO DE INDICADORES DE BASE
000040*             (GATILHOS DE GESTAO) A PARTIR DO RESUMO DE EXECUCAO
000050*             GRAVADO PELO ACTMON. OS CONTADORES DESTE RELATORIO
000060*             SAO ORIGINARIOS DE UM PAINEL QUE O ACTMON NAO
000070*             ALIMENTA MAIS - PERMANECEM EM ZERO (VIDE CR-1470).
000080******************************************************************
000090* MAPA DE ARQUIVOS
000100*   RESUMO-EXECUCAO     ENTRADA - UM UNICO REGISTRO, GRAVADO PELO
000110*                        ACTMON (COPY FD-ACRES).
000120*   RELATORIO-DETALHE   SAIDA   - TEXTO PRONTO PARA O SCRIPT DE
000130*                        ENVIO DE E-MAIL ANEXAR/COLAR NO CORPO.
000140******************************************************************
000150* GLOSSARIO DE PARAGRAFOS (ORDEM DE LEITURA DO FONTE)
000160*   P100 INICIALIZA / P120 ABRE ARQUIVOS
000170*   P200 PROCESSA (CHAMA P210/P220) / P215/P216 TRACE (CR-5342)
000180*   P210 MONTA ASSUNTO DO E-MAIL
000190*   P220 MONTA CORPO (CHAMA P221 A P238)
000200*   P221 TITULO / P222 LINHA BRANCA / P223 DATA
000210*   P224 TITULO BASE / P225-227 ITENS DA BASE (ZERADOS)
000220*   P228 TITULO GATILHOS / P229-231 ITENS DE GATILHO (ZERADOS)
000230*   P232 TITULO OUTROS / P233-235 OUTROS CONTADORES (ZERADOS)
000240*   P236 TITULO ANEXOS / P237 ITEM ANEXOS
000250*   P238 OBSERVACAO DE RODAPE
000260*   P900 ENCERRAMENTO
000270******************************************************************
000280* Tectonics: cobc
000290******************************************************************
000300******************************************************************
000310* ROTEIRO: ABRE E LE O UNICO REGISTRO DO RESUMO-EXECUCAO (MESMO
000320* LAYOUT GRAVADO PELO ACTMON), MONTA O ASSUNTO (P210) E O CORPO DO
000330* RELATORIO DETALHADO (P220) E ENCERRA. AO CONTRARIO DO ACTRES, O
000340* CORPO AQUI SE REFERE A UM PAINEL DE BASE QUE NUNCA FOI INTEGRADO
000350* AO ACTMON - POR ISSO TODOS OS CONTADORES DE GATILHOS SAEM EM ZERO.
000360******************************************************************
000370
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID. ACTDET.
000400 AUTHOR. MARIA C SANTANA.
000410 INSTALLATION. DIVISAO DE INFORMATICA - DEPTO COOP TECNICA.
000420 DATE-WRITTEN. 14/03/1994.
000430 DATE-COMPILED.
000440 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO DEPARTAMENTO.
000450******************************************************************
000460* HISTORICO DE MANUTENCAO
000470*   14/03/1994 RPS CR-1342 PROGRAMA ORIGINAL - RELATORIO DETALHADO
000480*                          DE GATILHOS DE GESTAO (PREPARACAO 180D,
000490*                          EXECUCAO 60D, CRITICO 30D) A PARTIR DO
000500*                          PAINEL DE BASE DE ACOMPANHAMENTO.
000510*   05/06/1996 MCS CR-1470 O PAINEL DE BASE AINDA NAO FOI
000520*                          INTEGRADO AO ACTMON - O RESUMO DE
000530*                          EXECUCAO NAO TRAZ ESSES CONTADORES.
000540*                          CONFIRMADO COM A COORDENACAO QUE O
000550*                          RELATORIO CONTINUA SAINDO COM OS
000560*                          CONTADORES ZERADOS ATE A INTEGRACAO
000570*                          DO PAINEL SER FEITA.
000580*   12/01/1998 JCM CR-1902 LEVANTAMENTO ANO 2000 - SEM CAMPOS DE
000590*                          DATA COM 2 DIGITOS NESTE PROGRAMA.
000600*   02/03/1999 JCM CR-1957 ANO 2000 - NENHUM AJUSTE NECESSARIO,
000610*                          A DATA JA VEM FORMATADA DO ACTMON.
000620*   17/10/2003 VHS CR-2392 PADRONIZADA A LISTA DE ANEXOS (SEM
000630*                          ANEXO DISPONIVEL NESTA IMPLEMENTACAO).
000640*   09/09/2011 DSF CR-3104 REVISAO DO CABECALHO DO ASSUNTO PARA
000650*                          O MESMO PADRAO DO ACTRES (180D/60D/
000660*                          30D).
000670*   14/02/2022 DSF CR-5342 INCLUIDA ROTINA DE TRACE (CHAVE UPSI-0)CR-5342 
000680*                          PARA CONFERIR A SOMA DOS 9 CONTADORES
000690*                          DO RESUMO CONTRA O TOTAL DE LIDOS.
000700******************************************************************
000710
000720 ENVIRONMENT DIVISION.
000730
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     UPSI-0 ON STATUS IS WS-TRACE-ATIVO.
000780*MESMA CONVENCAO DO ACTMON/ACTRES - UPSI-0 LIGA O TRACE DE
000790*CONFERENCIA (CR-5342); AS DEMAIS SETE POSICOES NAO TEM USO AQUI.
000800
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT RESUMO-EXECUCAO ASSIGN TO "RESUMOEX"
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         ACCESS MODE IS SEQUENTIAL
000860         FILE STATUS IS WS-FS-RES.
000870*MESMO NOME LOGICO GRAVADO PELO ACTMON - OS DOIS PROGRAMAS TEM QUE
000880*APONTAR PARA O MESMO ARQUIVO FISICO NO JCL/SCRIPT DE EXECUCAO.
000890
000900     SELECT RELATORIO-DETALHE ASSIGN TO "RELDETA"
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         ACCESS MODE IS SEQUENTIAL
000930         FILE STATUS IS WS-FS-REL.
000940*ARQUIVO DE SAIDA TEXTO SIMPLES, SEPARADO DO RELATORIO-RESUMO DO
000950*ACTRES - CADA PROGRAMA GERA SEU PROPRIO E-MAIL.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990
001000 FD  RESUMO-EXECUCAO.
001010     COPY FD-ACRES.
001020*SO OS CAMPOS RES-DATA-EXECUCAO E RES-CONTADOR-VALOR(*) SAO USADOS
001030*NESTE PROGRAMA (ASSUNTO E TRACE) - OS DEMAIS CONTADORES DO
001040*RESUMO NAO TEM CORRESPONDENCIA NO PAINEL DE BASE (CR-1470).
001050
001060 FD  RELATORIO-DETALHE.
001070 01  REG-RELATORIO-DETALHE        PIC X(100).
001080*100 POSICOES, MAIS ESTREITO QUE O RELATORIO-RESUMO DO ACTRES
001090*(132) - O CORPO DESTE RELATORIO NAO PRECISA DE LINHA TAO LARGA.
001100
001110 WORKING-STORAGE SECTION.
001120*-----------------------------------------------------------------
001130* LINHA DE IMPRESSAO, COM VISOES PARA ASSUNTO E PARA ITEM (ROTULO
001140* + VALOR) DO CORPO DO RELATORIO
001150*-----------------------------------------------------------------
001160 01  WS-LINHA-REL                  PIC X(100) VALUE SPACES.
001170 01  WS-LINHA-ASSUNTO REDEFINES WS-LINHA-REL.
001180     03 WS-LA-PREFIXO               PIC X(50).
001190     03 WS-LA-RESTO                  PIC X(50).
001200 01  WS-LINHA-ITEM REDEFINES WS-LINHA-REL.
001210     03 WS-LI-ROTULO                PIC X(40).
001220     03 WS-LI-VALOR                  PIC X(60).
001230*VISAO DE ITEM (ROTULO + VALOR) USADA PELOS PARAGRAFOS P225 A P235
001240*- TODOS ESCREVEM O ROTULO NA PRIMEIRA METADE E O VALOR NA SEGUNDA.
001250
001260*VALOR IMPRESSO EM TODOS OS ITENS DE GATILHO (P225 A P235) ENQUANTO
001270*O PAINEL DE BASE NAO E INTEGRADO (CR-1470) - UMA UNICA CONSTANTE
001280*EM VEZ DE REPETIR O LITERAL "0" EM CADA PARAGRAFO.
001290 77  WS-GATILHO-ZERADO            PIC X(01) VALUE "0".
001300
001310 01  WS-FS-RES                    PIC X(02) VALUE SPACES.
001320*FILE STATUS DOS DOIS ARQUIVOS DO PROGRAMA.
001330 01  WS-FS-REL                    PIC X(02) VALUE SPACES.
001340 01  WS-TRACE-ATIVO               PIC X(01) VALUE "N".
001350     88 WS-TRACE-LIGADO           VALUE "S" FALSE "N".
001360*LIGADO PELO UPSI-0, MESMA CONVENCAO DO ACTMON E DO ACTRES.
001370
001380 01  WS-IX                         PIC 9(02) COMP VALUE ZERO.     CR-5342 
001390*INDICE DO PERFORM VARYING DE P215 - PERCORRE AS 9 POSICOES DA
001400*VISAO EM TABELA RES-CONTADOR-VALOR (COPY FD-ACRES, CR-3356).
001410 01  WS-SOMA-CONTADORES            PIC 9(07) COMP VALUE ZERO.     CR-5342 
001420*ACUMULADOR DO TRACE - SO TEM SENTIDO QUANDO WS-TRACE-LIGADO; NAS
001430*EXECUCOES NORMAIS FICA ZERADO E NUNCA E EXIBIDO.
001440
001450******************************************************************
001460* NOTAS DE NEGOCIO
001470*   ESTE RELATORIO FOI PROJETADO PARA UM PAINEL DE ACOMPANHAMENTO
001480*   DE BASE (ANTERIOR AO ACTMON) QUE NUNCA CHEGOU A SER INTEGRADO.
001490*   OS ITENS DE P225 A P235 FICAM FIXOS EM ZERO PROPOSITALMENTE -
001500*   NAO E UM BUG, E UM PLACEHOLDER MANTIDO PARA O DIA EM QUE O
001510*   PAINEL FOR LIGADO AO RESUMO DE EXECUCAO (VIDE CR-1470). A LINHA
001520*   DE OBSERVACAO (P238) EXISTE SO PARA DEIXAR ISSO EXPLICITO PARA
001530*   QUEM LE O RELATORIO.
001540******************************************************************
001550
001560 PROCEDURE DIVISION.
001570
001580 MAIN-PROCEDURE.
001590*FLUXO SIMPLES: ABRE OS ARQUIVOS, MONTA O ASSUNTO E O CORPO DO
001600*RELATORIO E ENCERRA - SO EXISTE UM REGISTRO NO RESUMO DE ENTRADA.
001610     PERFORM P100-INICIO   THRU P100-INICIO-FIM.
001620     PERFORM P200-PROCESSA THRU P200-PROCESSA-FIM.
001630     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
001640 MAIN-PROCEDURE-FIM.
001650
001660*-----------------------------------------------------------------
001670 P100-INICIO.
001680*ABRE O ARQUIVO DE ENTRADA; SE NAO EXISTIR, DESVIA PARA P800-ERRO
001690*E TERMINA O PROGRAMA SEM GERAR O RELATORIO.
001700*-----------------------------------------------------------------
001710     DISPLAY "ACTDET - INICIO DO PROCESSAMENTO.".
001720*O DISPLAY DE INICIO/FIM AJUDA A LOCALIZAR ESTE TRECHO NO LOG
001730*COMBINADO DA CADEIA DE JOBS DA NOITE, JUNTO COM O ACTMON/ACTRES.
001740     PERFORM P120-ABRE-ARQUIVOS THRU P120-ABRE-ARQUIVOS-FIM.
001750 P100-INICIO-FIM.
001760
001770*-----------------------------------------------------------------
001780 P120-ABRE-ARQUIVOS.
001790*SO ABRE O RELATORIO DE SAIDA DEPOIS DE CONFIRMAR QUE O RESUMO DE
001800*ENTRADA EXISTE E FOI LIDO - EVITA CRIAR UM ARQUIVO VAZIO.
001810*-----------------------------------------------------------------
001820     OPEN INPUT RESUMO-EXECUCAO.
001830*SE O RESUMO NAO EXISTIR, O ACTMON AINDA NAO RODOU NESTE MES (OU
001840*FALHOU) - ACTDET NAO TEM COMO MONTAR RELATORIO NENHUM NESSE CASO.
001850     IF WS-FS-RES NOT = "00"
001860         PERFORM P800-ERRO THRU P800-ERRO-FIM
001870     ELSE
001880         READ RESUMO-EXECUCAO
001890*LEITURA UNICA - NAO HA LACO PERFORM...UNTIL EOF PORQUE O RESUMO
001900*SEMPRE TEM EXATAMENTE UM REGISTRO POR EXECUCAO DO ACTMON.
001910         OPEN OUTPUT RELATORIO-DETALHE
001920     END-IF.
001930 P120-ABRE-ARQUIVOS-FIM.
001940
001950*-----------------------------------------------------------------
001960 P200-PROCESSA.
001970*O TRACE (UPSI-0) SO RODA SE LIGADO NA JCL - NAO FAZ PARTE DO
001980*FLUXO NORMAL, E SO PARA CONFERENCIA DO AMBIENTE DE TESTE.
001990*-----------------------------------------------------------------
002000     IF WS-TRACE-LIGADO
002010         PERFORM P215-SOMA-CONTADORES                             CR-5342 
002020                 THRU P215-SOMA-CONTADORES-FIM                    CR-5342 
002030     END-IF.
002040     PERFORM P210-MONTA-ASSUNTO THRU P210-MONTA-ASSUNTO-FIM.
002050     PERFORM P220-MONTA-CORPO   THRU P220-MONTA-CORPO-FIM.
002060     CLOSE RESUMO-EXECUCAO RELATORIO-DETALHE.
002070 P200-PROCESSA-FIM.
002080
002090*-----------------------------------------------------------------
002100 P210-MONTA-ASSUNTO.
002110*-----------------------------------------------------------------
002120*OS TRES CONTADORES DO ASSUNTO (180D/60D/30D) PERTENCEM A UM
002130*PAINEL QUE O ACTMON NAO ALIMENTA - SAEM SEMPRE ZERADOS (CR-3104)
002140     MOVE SPACES TO WS-LINHA-REL.
002150     STRING "Relatório mensal ACTs — " DELIMITED BY SIZE
002160            RES-DATA-EXECUCAO          DELIMITED BY SIZE
002170         INTO WS-LA-PREFIXO.
002180     MOVE " | 180d:0 • 60d:0 • 30d:0" TO WS-LA-RESTO.
002190*OS TRES MARCADORES FICAM FIXOS EM "0" NO ASSUNTO - NAO HA CAMPO
002200*NO RESUMO-EXECUCAO PARA ESTES INDICADORES (CR-1470).
002210     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
002220 P210-MONTA-ASSUNTO-FIM.
002230
002240*-----------------------------------------------------------------
002250 P220-MONTA-CORPO.
002260*MONTA O CORPO EM BLOCOS: TITULO, DATA, BASE, GATILHOS, OUTROS
002270*CONTADORES E ANEXOS - NESTA ORDEM, SEPARADOS POR LINHA EM BRANCO.
002280*-----------------------------------------------------------------
002290     PERFORM P221-LINHA-TITULO      THRU P221-LINHA-TITULO-FIM.
002300*A ORDEM DOS PERFORM ABAIXO E A ORDEM EXATA DAS LINHAS NO CORPO DO
002310*RELATORIO - QUALQUER REORDENACAO AQUI MUDA O LAYOUT VISIVEL.
002320     PERFORM P222-LINHA-BRANCO      THRU P222-LINHA-BRANCO-FIM.
002330     PERFORM P223-LINHA-DATA        THRU P223-LINHA-DATA-FIM.
002340     PERFORM P222-LINHA-BRANCO      THRU P222-LINHA-BRANCO-FIM.
002350     PERFORM P224-TITULO-BASE       THRU P224-TITULO-BASE-FIM.
002360     PERFORM P225-ITEM-TOTAL-BASE   THRU P225-ITEM-TOTAL-BASE-FIM.
002370     PERFORM P226-ITEM-IGNORADOS    THRU P226-ITEM-IGNORADOS-FIM.
002380     PERFORM P227-ITEM-CONCLUIDOS   THRU P227-ITEM-CONCLUIDOS-FIM.
002390     PERFORM P222-LINHA-BRANCO      THRU P222-LINHA-BRANCO-FIM.
002400     PERFORM P228-TITULO-GATILHOS   THRU P228-TITULO-GATILHOS-FIM.
002410     PERFORM P229-ITEM-PREPARACAO   THRU P229-ITEM-PREPARACAO-FIM.
002420     PERFORM P230-ITEM-EXECUCAO     THRU P230-ITEM-EXECUCAO-FIM.
002430     PERFORM P231-ITEM-CRITICO      THRU P231-ITEM-CRITICO-FIM.
002440     PERFORM P222-LINHA-BRANCO      THRU P222-LINHA-BRANCO-FIM.
002450     PERFORM P232-TITULO-OUTROS     THRU P232-TITULO-OUTROS-FIM.
002460     PERFORM P233-ITEM-ALERTA-180   THRU P233-ITEM-ALERTA-180-FIM.
002470     PERFORM P234-ITEM-CRITICO-60   THRU P234-ITEM-CRITICO-60-FIM.
002480     PERFORM P235-ITEM-CRITICO-30   THRU P235-ITEM-CRITICO-30-FIM.
002490     PERFORM P222-LINHA-BRANCO      THRU P222-LINHA-BRANCO-FIM.
002500     PERFORM P236-TITULO-ANEXOS     THRU P236-TITULO-ANEXOS-FIM.
002510     PERFORM P237-ITEM-ANEXOS       THRU P237-ITEM-ANEXOS-FIM.
002520     PERFORM P222-LINHA-BRANCO      THRU P222-LINHA-BRANCO-FIM.
002530     PERFORM P238-LINHA-OBSERVACAO
002540                             THRU P238-LINHA-OBSERVACAO-FIM.
002550 P220-MONTA-CORPO-FIM.
002560
002570*-----------------------------------------------------------------
002580 P221-LINHA-TITULO.
002590*-----------------------------------------------------------------
002600     MOVE SPACES TO WS-LINHA-REL.
002610     MOVE "Relatório mensal ACTs/Convênios — indicadores de base"
002620*TITULO FIXO DESDE O PROGRAMA ORIGINAL (CR-1342) - NUNCA FOI
002630*ALTERADO EM NENHUMA DAS MANUTENCOES POSTERIORES.
002640         TO WS-LINHA-REL.
002650     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
002660 P221-LINHA-TITULO-FIM.
002670
002680*-----------------------------------------------------------------
002690 P222-LINHA-BRANCO.
002700*SEPARADOR VISUAL ENTRE OS BLOCOS DO RELATORIO.
002710*-----------------------------------------------------------------
002720     MOVE SPACES TO WS-LINHA-REL.
002730     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
002740 P222-LINHA-BRANCO-FIM.
002750
002760*-----------------------------------------------------------------
002770 P223-LINHA-DATA.
002780*-----------------------------------------------------------------
002790     MOVE SPACES TO WS-LINHA-REL.
002800     STRING "Data de execução: " DELIMITED BY SIZE
002810            RES-DATA-EXECUCAO    DELIMITED BY SIZE
002820         INTO WS-LINHA-REL.
002830     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
002840 P223-LINHA-DATA-FIM.
002850
002860*-----------------------------------------------------------------
002870 P224-TITULO-BASE.
002880*-----------------------------------------------------------------
002890     MOVE SPACES TO WS-LINHA-REL.
002900     MOVE "BASE:" TO WS-LINHA-REL.
002910*CABECALHO DO BLOCO DE CONTADORES DA BASE DE ACOMPANHAMENTO
002920*(P225 A P227) - TODOS ZERADOS ENQUANTO O PAINEL NAO FOR INTEGRADO.
002930     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
002940 P224-TITULO-BASE-FIM.
002950
002960*-----------------------------------------------------------------
002970 P225-ITEM-TOTAL-BASE.
002980*ZERADO - VIDE NOTA DE NEGOCIO NO TOPO DO PROGRAMA (CR-1470).
002990*-----------------------------------------------------------------
003000     MOVE SPACES TO WS-LINHA-REL.
003010     MOVE "  Total na base de painel:" TO WS-LI-ROTULO.
003020     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
003030*WS-GATILHO-ZERADO (77-LEVEL, VALUE "0") EVITA REPETIR O LITERAL
003040*EM CADA UM DOS OITO PARAGRAFOS QUE IMPRIME UM ITEM ZERADO.
003050     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003060 P225-ITEM-TOTAL-BASE-FIM.
003070
003080*-----------------------------------------------------------------
003090 P226-ITEM-IGNORADOS.
003100*ZERADO - MESMO MOTIVO DE P225 (CR-1470).
003110*-----------------------------------------------------------------
003120     MOVE SPACES TO WS-LINHA-REL.
003130     MOVE "  Ignorados (arquivados):" TO WS-LI-ROTULO.
003140     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
003150     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003160 P226-ITEM-IGNORADOS-FIM.
003170
003180*-----------------------------------------------------------------
003190 P227-ITEM-CONCLUIDOS.
003200*ZERADO - MESMO MOTIVO DE P225 (CR-1470).
003210*-----------------------------------------------------------------
003220     MOVE SPACES TO WS-LINHA-REL.
003230     MOVE "  Concluídos:" TO WS-LI-ROTULO.
003240     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
003250     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003260 P227-ITEM-CONCLUIDOS-FIM.
003270
003280*-----------------------------------------------------------------
003290 P228-TITULO-GATILHOS.
003300*-----------------------------------------------------------------
003310     MOVE SPACES TO WS-LINHA-REL.
003320     MOVE "GATILHOS DE GESTAO:" TO WS-LINHA-REL.
003330*CABECALHO DO BLOCO DE GATILHOS (P229 A P231) - AS MESMAS TRES
003340*FAIXAS DE PRAZO DO ACTMON (180/60/PARA ESTE PAINEL, 30), SO QUE
003350*CALCULADAS PELO PAINEL DE BASE, NAO PELO ACTMON.
003360     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003370 P228-TITULO-GATILHOS-FIM.
003380
003390*-----------------------------------------------------------------
003400 P229-ITEM-PREPARACAO.
003410*FAIXA DE 180 DIAS (A MESMA USADA PELO ACTMON PARA O ALERTA) -
003420*ZERADA PELO MESMO MOTIVO DE P225.
003430*-----------------------------------------------------------------
003440     MOVE SPACES TO WS-LINHA-REL.
003450     MOVE "  PREPARACAO (<=180 dias):" TO WS-LI-ROTULO.
003460     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
003470     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003480 P229-ITEM-PREPARACAO-FIM.
003490
003500*-----------------------------------------------------------------
003510 P230-ITEM-EXECUCAO.
003520*FAIXA DE 60 DIAS (CRITICO NO ACTMON) - ZERADA PELO MESMO MOTIVO.
003530*-----------------------------------------------------------------
003540     MOVE SPACES TO WS-LINHA-REL.
003550     MOVE "  EXECUCAO (<=60 dias):" TO WS-LI-ROTULO.
003560     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
003570     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003580 P230-ITEM-EXECUCAO-FIM.
003590
003600*-----------------------------------------------------------------
003610 P231-ITEM-CRITICO.
003620*FAIXA DE 30 DIAS, MAIS RESTRITA QUE O CRITICO DO ACTMON - ZERADA
003630*PELO MESMO MOTIVO.
003640*-----------------------------------------------------------------
003650     MOVE SPACES TO WS-LINHA-REL.
003660     MOVE "  CRITICO (<=30 dias):" TO WS-LI-ROTULO.
003670     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
003680     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003690 P231-ITEM-CRITICO-FIM.
003700
003710*-----------------------------------------------------------------
003720 P232-TITULO-OUTROS.
003730*-----------------------------------------------------------------
003740     MOVE SPACES TO WS-LINHA-REL.
003750     MOVE "OUTROS CONTADORES:" TO WS-LINHA-REL.
003760*BLOCO DE CONTADORES AUXILIARES (P233 A P235) - REPETEM AS MESMAS
003770*TRES FAIXAS DO BLOCO DE GATILHOS, SOB OUTRO ROTULO HISTORICO DO
003780*PAINEL DE BASE ORIGINAL.
003790     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003800 P232-TITULO-OUTROS-FIM.
003810
003820*-----------------------------------------------------------------
003830 P233-ITEM-ALERTA-180.
003840*ZERADO - MESMO MOTIVO DE P225.
003850*-----------------------------------------------------------------
003860     MOVE SPACES TO WS-LINHA-REL.
003870     MOVE "  Alerta 180:" TO WS-LI-ROTULO.
003880     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
003890     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
003900 P233-ITEM-ALERTA-180-FIM.
003910
003920*-----------------------------------------------------------------
003930 P234-ITEM-CRITICO-60.
003940*ZERADO - MESMO MOTIVO DE P225.
003950*-----------------------------------------------------------------
003960     MOVE SPACES TO WS-LINHA-REL.
003970     MOVE "  Critico 60:" TO WS-LI-ROTULO.
003980     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
003990     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
004000 P234-ITEM-CRITICO-60-FIM.
004010
004020*-----------------------------------------------------------------
004030 P235-ITEM-CRITICO-30.
004040*ZERADO - MESMO MOTIVO DE P225.
004050*-----------------------------------------------------------------
004060     MOVE SPACES TO WS-LINHA-REL.
004070     MOVE "  Critico 30:" TO WS-LI-ROTULO.
004080     MOVE WS-GATILHO-ZERADO TO WS-LI-VALOR.
004090     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
004100 P235-ITEM-CRITICO-30-FIM.
004110
004120*-----------------------------------------------------------------
004130 P236-TITULO-ANEXOS.
004140*-----------------------------------------------------------------
004150     MOVE SPACES TO WS-LINHA-REL.
004160     MOVE "ANEXOS:" TO WS-LINHA-REL.
004170*BLOCO DE ANEXOS (P237) - PREVISTO NO DESENHO ORIGINAL DO PAINEL
004180*DE BASE, NUNCA IMPLEMENTADO NESTA GERACAO DO SISTEMA (CR-2392).
004190     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
004200 P236-TITULO-ANEXOS-FIM.
004210
004220*-----------------------------------------------------------------
004230 P237-ITEM-ANEXOS.
004240*-----------------------------------------------------------------
004250*NENHUM ANEXO E GERADO NESTA IMPLEMENTACAO (VIDE CR-2392)
004260     MOVE SPACES TO WS-LINHA-REL.
004270     MOVE "  Nenhum anexo disponível nesta execução."
004280         TO WS-LINHA-REL.
004290     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
004300 P237-ITEM-ANEXOS-FIM.
004310
004320*-----------------------------------------------------------------
004330 P238-LINHA-OBSERVACAO.
004340*-----------------------------------------------------------------
004350     MOVE SPACES TO WS-LINHA-REL.
004360     STRING "Os gatilhos de gestão acima dependem de um painel "
004370*RODAPE QUE EXPLICA AO LEITOR PORQUE TODOS OS CONTADORES DE
004380*GATILHO SAEM ZERADOS - EVITA CHAMADO NO SUPORTE TODO MES.
004390                 DELIMITED BY SIZE
004400            "de base ainda não integrado ao ACTMON."
004410                 DELIMITED BY SIZE
004420         INTO WS-LINHA-REL.
004430     WRITE REG-RELATORIO-DETALHE FROM WS-LINHA-REL.
004440 P238-LINHA-OBSERVACAO-FIM.
004450
004460*-----------------------------------------------------------------
004470 P215-SOMA-CONTADORES.                                            CR-5342 
004480*-----------------------------------------------------------------
004490*TRACE DE CONFERENCIA (UPSI-0 LIGADA): SOMA OS 9 CONTADORES DO
004500*RESUMO PELA VISAO EM TABELA DA COPY FD-ACRES.
004510     MOVE ZERO TO WS-SOMA-CONTADORES.                             CR-5342 
004520     PERFORM P216-ACUMULA-CONTADOR THRU P216-ACUMULA-CONTADOR-FIM CR-5342 
004530         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 9.
004540     DISPLAY "ACTDET - TRACE SOMA-CONTADORES=" WS-SOMA-CONTADORES.CR-5342 
004550 P215-SOMA-CONTADORES-FIM.                                        CR-5342 
004560
004570*-----------------------------------------------------------------
004580 P216-ACUMULA-CONTADOR.                                           CR-5342 
004590*WS-IX PERCORRE AS 9 POSICOES DA TABELA RES-CONTADOR-VALOR DA
004600*COPY FD-ACRES, MESMA ORDEM USADA PELO ACTMON PARA GRAVAR.
004610*-----------------------------------------------------------------
004620     ADD RES-CONTADOR-VALOR(WS-IX) TO WS-SOMA-CONTADORES.         CR-5342 
004630 P216-ACUMULA-CONTADOR-FIM.                                       CR-5342 
004640
004650*-----------------------------------------------------------------
004660 P800-ERRO.
004670*NAO HA O QUE FAZER SEM O RESUMO DO ACTMON - ENCERRA COM
004680*RETURN-CODE 1 PARA O JOB PEGAR O ERRO NO SCHEDULER.
004690*-----------------------------------------------------------------
004700     DISPLAY "ACTDET - ARQUIVO RESUMO-EXECUCAO NAO ENCONTRADO.".
004710     DISPLAY "ACTDET - FILE STATUS: " WS-FS-RES.
004720     MOVE 1 TO RETURN-CODE.
004730*MESMA CONVENCAO DO ACTMON/ACTRES: RETURN-CODE DIFERENTE DE ZERO
004740*SINALIZA FALHA AO PASSO SEGUINTE DO JCL/SCRIPT.
004750     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
004760 P800-ERRO-FIM.
004770
004780*-----------------------------------------------------------------
004790 P900-FINALIZA.
004800*-----------------------------------------------------------------
004810     DISPLAY "ACTDET - FIM DO PROCESSAMENTO.".
004820     GOBACK.
004830*GOBACK E NAO STOP RUN - SEGUE A MESMA CONVENCAO DO ACTMON/ACTRES,
004840*PARA O CASO DE ALGUM DIA ESTE PROGRAMA SER CHAMADO COMO
004850*SUBPROGRAMA.
004860 P900-FINALIZA-FIM.
004870
004880******************************************************************
004890* GLOSSARIO DE VALORES DE FILE STATUS USADOS NESTE FONTE
004900*   "00" OPERACAO OK
004910*   "10" ARQUIVO DE ENTRADA NAO ENCONTRADO (RESUMO-EXECUCAO)
004920*   OS DEMAIS VALORES NAO SAO TRATADOS EXPLICITAMENTE - QUALQUER
004930*   OUTRO STATUS CAI NO MESMO RAMO DE ERRO DE P120 (IF NOT = "00").
004940******************************************************************
004950* NOTAS SOBRE O AMBIENTE DE EXECUCAO
004960*   PROGRAMA DISPARADO PELO MESMO AGENDADOR NOTURNO QUE CHAMA O
004970*   ACTMON E O ACTRES, SEMPRE DEPOIS DO ACTMON - NUNCA EM
004980*   PARALELO, POIS LE O RESUMO QUE O ACTMON ACABOU DE GRAVAR.
004990*   A SAIDA (RELATORIO-DETALHE) E CONSUMIDA POR UM SCRIPT EXTERNO
005000*   DE ENVIO DE E-MAIL, FORA DO ESCOPO DESTE FONTE.
005010******************************************************************
005020* NOTAS DE MANUTENCAO FUTURA
005030*   SE O PAINEL DE BASE CITADO NO CR-1470 FOR UM DIA INTEGRADO AO
005040*   ACTMON, OS OITO PARAGRAFOS QUE HOJE SO IMPRIMEM
005050*   WS-GATILHO-ZERADO (P225 A P227 E P229 A P231, P233 A P235)
005060*   PRECISAM RECEBER O CONTADOR REAL NO LUGAR DA CONSTANTE.
005070*   A COPY FD-ACRES PRECISARIA GANHAR CAMPOS NOVOS PARA ESSES
005080*   CONTADORES, DA MESMA FORMA QUE JA TEM OS NOVE CONTADORES
005090*   ATUAIS (RES-CONTADORES-TBL, CR-3356).
005100******************************************************************
005110
005120 END PROGRAM ACTDET.
